000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR DUTY SCHEDULE    *                               
000400*           FILE                          *                               
000500*     USES DS-DATE + DS-STAFF-ID AS KEY   *                               
000600*******************************************                               
000700*  FILE SIZE 34 BYTES, PADDED TO 36 BY FILLER.                            
000800*                                                                         
000900* 14/06/84 VBC - CREATED.                                                 
001000* 30/08/91 JHT - ADDED DS-HOLIDAY-FLG FOR THE CALENDAR PRINT.             
001100*                                                                         
001200 01  DR-DUTY-SCHEDULE-RECORD.                                             
001300     03  DS-DATE               PIC 9(08).                                 
001400     03  DS-STAFF-ID           PIC 9(05).                                 
001500     03  DS-STAFF-NAME         PIC X(20).                                 
001600     03  DS-HOLIDAY-FLG        PIC X(01).                                 
001700     03  FILLER                PIC X(02).                                 
001800*                                                                         
