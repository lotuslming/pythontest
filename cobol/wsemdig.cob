000100*******************************************                               
000200*                                          *                              
000300*  WORKING STORAGE FOR THE MESSAGE-DIGEST *                               
000400*     CHUNK-SPLIT / DIGEST-LINE BUILD     *                               
000500*     USED BY EMLDGST ONLY                *                               
000600*******************************************                               
000700*                                                                         
000800* 05/03/95 DWC - CREATED FOR THE MESSAGE-DIGEST BATCH.                    
000900* 11/09/98 JHT - RAISED WD-MAX-PARA FROM 10 TO 20, LONG BODIES            
001000*                WERE TRUNCATING PARAGRAPHS ON THE MEDIA DESK.            
001100* 09/02/99 DWC - PLANNED FOR REUSE BY AUDRPT FOR THE SNR LINE             
001200*                BUILD. NOT TAKEN UP - SEE 18/06/05 BELOW.                
001300* 18/06/05 DWC - AUDRPT WAS FOUND STILL CARRYING THE COPY FOR             
001400*                THIS BOOK WITH NOTHING IN IT REFERENCING A               
001500*                SINGLE WD- FIELD. THE PLANNED REUSE NOTED                
001600*                09/02/99 NEVER HAPPENED. COPY REMOVED FROM               
001700*                AUDRPT - THIS BOOK IS EMLDGST'S ALONE.                   
001800*                                                                         
001900 01  WD-CHUNK-LIMIT            PIC 9(03)   COMP     VALUE 100.            
002000 01  WD-WORK-COUNTERS.                                                    
002100     03  WD-PARA-CNT           PIC 9(02)   COMP.                          
002200     03  WD-PARA-IDX           PIC 9(02)   COMP.                          
002300     03  WD-CHUNK-CNT          PIC 9(02)   COMP.                          
002400     03  WD-BUFFER-LEN         PIC 9(03)   COMP.                          
002500     03  WD-PARA-LEN           PIC 9(03)   COMP.                          
002600     03  WD-SLICE-START        PIC 9(03)   COMP.                          
002700     03  WD-SLICE-LEN          PIC 9(03)   COMP.                          
002800*                                                                         
002900 01  WD-PARAGRAPH-TABLE.                                                  
003000     03  WD-PARA-ENTRY         OCCURS 20.                                 
003100         05  WD-PARA-TEXT      PIC X(100).                                
003200*                                                                         
003300 01  WD-CHUNK-BUFFER           PIC X(100).                                
003400 01  WD-CHUNK-WORK             PIC X(100).                                
003500*                                                                         
003600 01  WD-DIGEST-PRINT-LINE.                                                
003700     03  FILLER                PIC X(01).                                 
003800     03  WD-DP-TEXT            PIC X(99).                                 
003900*                                                                         
