000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR SWAP REQUEST     *                               
000400*           FILE                          *                               
000500*     USES SW-REQUEST-ID AS KEY           *                               
000600*******************************************                               
000700*  FILE SIZE 32 BYTES, PADDED TO 34 BY FILLER.                            
000800*                                                                         
000900* 08/04/92 JHT - CREATED FOR THE DUTY-SWAP WORKFLOW.                      
001000* 21/05/96 DWC - ACTION CODE WIDENED FROM IMPLIED Y/N TO A/R/C.           
001100*                                                                         
001200 01  DR-SWAP-REQUEST-RECORD.                                              
001300     03  SW-REQUEST-ID         PIC 9(05).                                 
001400     03  SW-REQUESTER-ID       PIC 9(05).                                 
001500     03  SW-REQ-DUTY-DATE      PIC 9(08).                                 
001600     03  SW-TARGET-ID          PIC 9(05).                                 
001700     03  SW-TGT-DUTY-DATE      PIC 9(08).                                 
001800     03  SW-ACTION             PIC X(01).                                 
001900     03  FILLER                PIC X(02).                                 
002000*                                                                         
