000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR AUDIO METRIC     *                               
000400*           FILE                          *                               
000500*     SEQUENTIAL FILE, NO KEY             *                               
000600*******************************************                               
000700*  FILE SIZE 90 BYTES, PADDED TO 92 BY FILLER.                            
000800*                                                                         
000900* 09/02/93 DWC - CREATED FOR THE MEDIA-LIBRARY METRIC SCAN.               
001000* 17/11/97 JHT - AU-BITS-SAMPLE ADDED, PRIOR RUNS ASSUMED 16 BIT.         
001100*                                                                         
001200 01  AU-AUDIO-METRIC-RECORD.                                              
001300     03  AU-FILE-NAME          PIC X(40).                                 
001400     03  AU-DURATION           PIC 9(05)V99.                              
001500     03  AU-BITRATE            PIC 9(07).                                 
001600     03  AU-SAMPLE-RATE        PIC 9(06).                                 
001700     03  AU-BITS-SAMPLE        PIC 9(02).                                 
001800     03  AU-CHANNELS           PIC 9(01).                                 
001900     03  AU-SIGNAL-PWR         PIC 9(07)V9(04).                           
002000     03  AU-NOISE-PWR          PIC 9(07)V9(04).                           
002100     03  FILLER                PIC X(02).                                 
002200*                                                                         
