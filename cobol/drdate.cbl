000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DRDATE.                                                   
000300 AUTHOR.        J H TIERNEY.                                              
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  03/11/92.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   DRDATE  -  SHARED DATE ARITHMETIC MODULE                    *         
001200*                                                                *        
001300*   CALLED BY DRSKED AND DRRGSTR TO TEST FOR LEAP YEAR AND TO    *        
001400*   COMPUTE THE DAY OF WEEK OF A GIVEN DATE, SO THE TWO CALLING  *        
001500*   PROGRAMS DO NOT EACH CARRY THEIR OWN COPY OF THE ARITHMETIC. *        
001600*   USES A DERIVATION OF ZELLER'S CONGRUENCE, NOT A COMPILER     *        
001700*   INTRINSIC FUNCTION, SO THE MODULE WILL RUN UNCHANGED ON THE  *        
001800*   OLDER COMPILER SETS STILL IN USE ON THE NIGHT-SHIFT MACHINE. *        
001900*                                                                *        
002000*****************************************************************         
002100*                                                                         
002200* CHANGE LOG.                                                             
002300* 03/11/92 JHT - CREATED, SPLIT OUT OF DRSKED WHEN DRRGSTR WAS            
002400*                WRITTEN AND NEEDED THE SAME DAY-OF-WEEK LOGIC.           
002500* 14/07/93 JHT - FIXED LEAP TEST, CENTURY YEARS WERE ALL BEING            
002600*                TREATED AS LEAP YEARS. NOW TESTS DIV 100/DIV 400.        
002700* 19/02/99 MRK - Y2K REVIEW. CD-YEAR IS ALREADY 4 DIGIT, NO CHANGE        
002800*                REQUIRED. ADDED THIS ENTRY FOR THE AUDIT FILE.           
002900* 05/06/01 DWC - RETURN CODE ADDED FOR AN UNKNOWN FUNCTION CODE.          
003000* 18/06/05 DWC - C00 WAS ADDING 1 TO THE RAW ZELLER REMAINDER ON          
003100*                THE ASSUMPTION IT RAN 0=SUNDAY, BUT IT ACTUALLY          
003200*                RUNS 0=SATURDAY - EVERY DAY WAS COMING BACK ONE          
003300*                DAY LATE THAN THE REAL CALENDAR (E.G. A REAL             
003400*                SATURDAY WAS BEING RETURNED AS SUNDAY). THIS WAS         
003500*                MOVING DRSKED'S WEEKEND TEST AND DRRGSTR'S GRID          
003600*                COLUMN OUT BY A DAY. h=0 NOW MAPS TO 7 (SAT),            
003700*                h=1-6 PASS THROUGH UNCHANGED (SUN-FRI).                  
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300*                                                                         
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600*                                                                         
004700 77  WK-PROG-NAME          PIC X(14)   VALUE 'DRDATE (1.03)'.             
004800*                                                                         
004900*    LEAP YEAR TEST WORK FIELDS.                                          
005000 01  WK-LEAP-FIELDS.                                                      
005100     03  WK-LP-REM-4       PIC 9(02)   COMP.                              
005200     03  WK-LP-REM-100     PIC 9(02)   COMP.                              
005300     03  WK-LP-REM-400     PIC 9(03)   COMP.                              
005400     03  FILLER            PIC X(05).                                     
005500*                                                                         
005600*    THE YEAR AS WRITTEN, THEN BROKEN INTO CENTURY/YY FOR THE             
005700*    ZELLER CALCULATION - THIS IS ONE OF THE PROGRAM'S REDEFINES.         
005800 01  WK-YEAR-WORK          PIC 9(04).                                     
005900 01  WK-YEAR-PARTS REDEFINES WK-YEAR-WORK.                                
006000     03  WK-YEAR-CENTURY   PIC 9(02).                                     
006100     03  WK-YEAR-YY        PIC 9(02).                                     
006200*                                                                         
006300*    ZELLER WORK FIELDS - MONTH AND YEAR ARE SHIFTED SO JAN/FEB           
006400*    COUNT AS MONTHS 13/14 OF THE PRIOR YEAR.                             
006500 01  WK-ZELLER-FIELDS.                                                    
006600     03  WK-Z-MONTH        PIC 9(02)   COMP.                              
006700     03  WK-Z-YEAR         PIC 9(04)   COMP.                              
006800     03  WK-Z-Q            PIC 9(02)   COMP.                              
006900     03  WK-Z-TERM1        PIC 9(04)   COMP.                              
007000     03  WK-Z-TERM2        PIC 9(04)   COMP.                              
007100     03  WK-Z-TERM3        PIC 9(04)   COMP.                              
007200     03  WK-Z-TERM4        PIC 9(04)   COMP.                              
007300     03  WK-Z-SUM          PIC 9(06)   COMP.                              
007400     03  WK-Z-H            PIC 9(02)   COMP.                              
007500     03  FILLER            PIC X(05).                                     
007600*                                                                         
007700*    DAY NAME TABLE, HELD AS ONE 21 CHAR STRING AND REDEFINED AS          
007800*    AN OCCURS TABLE OF 7 THREE CHAR NAMES - USED ONLY BY THE             
007900*    DIAGNOSTIC DISPLAY DURING TESTING, LEFT IN FOR THE NEXT MAN.         
008000 01  WK-DAY-NAME-STRING    PIC X(21)                                      
008100         VALUE 'SATSUNMONTUEWEDTHUFRI'.                                   
008200 01  WK-DAY-NAME-TABLE REDEFINES WK-DAY-NAME-STRING.                      
008300     03  WK-DAY-NAME       PIC X(03)   OCCURS 7.                          
008400*                                                                         
008500 01  FILLER                PIC X(10).                                     
008600*                                                                         
008700 LINKAGE SECTION.                                                         
008800 COPY WSDRCALL.                                                           
008900*                                                                         
009000 PROCEDURE DIVISION USING DR-CALL-DRDATE-AREA.                            
009100*                                                                         
009200 A00-MAIN-LINE.                                                           
009300     MOVE ZERO TO CD-RETURN-CODE                                          
009400     IF CD-FN-LEAP-TEST                                                   
009500         PERFORM B00-TEST-LEAP-YEAR THRU B00-EXIT                         
009600     ELSE                                                                 
009700         IF CD-FN-DAY-OF-WEEK                                             
009800             PERFORM C00-COMPUTE-DAY-OF-WEEK THRU C00-EXIT                
009900         ELSE                                                             
010000             MOVE 99 TO CD-RETURN-CODE                            DWC0601 
010100         END-IF                                                           
010200     END-IF                                                               
010300     GOBACK.                                                              
010400*                                                                         
010500*    TESTS CD-YEAR FOR A LEAP YEAR - DIVISIBLE BY 4 AND NOT BY            
010600*    100, OR DIVISIBLE BY 400.                                            
010700 B00-TEST-LEAP-YEAR.                                                      
010800     MOVE 'N' TO CD-LEAP-YEAR-SW                                          
010900     DIVIDE CD-YEAR BY 4 GIVING WK-LP-REM-4                               
011000         REMAINDER WK-LP-REM-4                                            
011100     IF WK-LP-REM-4 NOT = ZERO                                            
011200         GO TO B00-EXIT                                                   
011300     END-IF                                                               
011400     DIVIDE CD-YEAR BY 400 GIVING WK-LP-REM-400                           
011500         REMAINDER WK-LP-REM-400                                  JHT9307 
011600     IF WK-LP-REM-400 = ZERO                                              
011700         MOVE 'Y' TO CD-LEAP-YEAR-SW                                      
011800         GO TO B00-EXIT                                                   
011900     END-IF                                                               
012000     DIVIDE CD-YEAR BY 100 GIVING WK-LP-REM-100                           
012100         REMAINDER WK-LP-REM-100                                  JHT9307 
012200     IF WK-LP-REM-100 NOT = ZERO                                          
012300         MOVE 'Y' TO CD-LEAP-YEAR-SW                                      
012400     END-IF.                                                              
012500 B00-EXIT.                                                                
012600     EXIT.                                                                
012700*                                                                         
012800*    ZELLER'S CONGRUENCE - RETURNS CD-DAY-OF-WEEK AS 1 = SUNDAY           
012900*    THROUGH 7 = SATURDAY, THE NUMBERING DRSKED AND DRRGSTR TEST          
013000*    AGAINST FOR THE WEEKEND CHECK.                                       
013100 C00-COMPUTE-DAY-OF-WEEK.                                                 
013200     MOVE CD-MONTH TO WK-Z-MONTH                                          
013300     MOVE CD-YEAR TO WK-Z-YEAR                                            
013400     IF CD-MONTH < 3                                                      
013500         ADD 12 TO WK-Z-MONTH                                             
013600         SUBTRACT 1 FROM WK-Z-YEAR                                        
013700     END-IF                                                               
013800     MOVE WK-Z-YEAR TO WK-YEAR-WORK                                       
013900     MOVE WK-YEAR-YY TO WK-Z-Q                                            
014000     COMPUTE WK-Z-TERM1 = ((WK-Z-MONTH + 1) * 13) / 5                     
014100     COMPUTE WK-Z-TERM2 = WK-Z-Q / 4                                      
014200     COMPUTE WK-Z-TERM3 = WK-YEAR-CENTURY / 4                             
014300     COMPUTE WK-Z-TERM4 = 2 * WK-YEAR-CENTURY                             
014400     COMPUTE WK-Z-SUM = CD-DAY + WK-Z-TERM1 + WK-Z-Q                      
014500         + WK-Z-TERM2 + WK-Z-TERM3 - WK-Z-TERM4                           
014600     DIVIDE WK-Z-SUM BY 7 GIVING WK-Z-H REMAINDER WK-Z-H                  
014700     IF WK-Z-H = ZERO                                                     
014800         MOVE 7 TO CD-DAY-OF-WEEK                                         
014900     ELSE                                                                 
015000         MOVE WK-Z-H TO CD-DAY-OF-WEEK                                    
015100     END-IF.                                                              
015200 C00-EXIT.                                                                
015300     EXIT.                                                                
015400*                                                                         
