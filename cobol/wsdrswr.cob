000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR SWAP RESULT      *                               
000400*           FILE                          *                               
000500*     ECHOES SW-REQUEST-ID FROM INPUT     *                               
000600*******************************************                               
000700*  FILE SIZE 55 BYTES, PADDED TO 56 BY FILLER.                            
000800*                                                                         
000900* 08/04/92 JHT - CREATED FOR THE DUTY-SWAP WORKFLOW.                      
001000*                                                                         
001100 01  DR-SWAP-RESULT-RECORD.                                               
001200     03  SR-REQUEST-ID         PIC 9(05).                                 
001300     03  SR-STATUS             PIC X(10).                                 
001400     03  SR-MESSAGE            PIC X(40).                                 
001500     03  FILLER                PIC X(01).                                 
001600*                                                                         
