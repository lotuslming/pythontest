000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR DUTY ORDER       *                               
000400*        (ON-CALL ROSTER) FILE            *                               
000500*     USES DO-STAFF-ID AS KEY             *                               
000600*******************************************                               
000700*  FILE SIZE 29 BYTES, PADDED TO 32 BY FILLER.                            
000800*                                                                         
000900* 14/06/84 VBC - CREATED.                                                 
001000* 02/09/91 JHT - ADDED DO-ACTIVE SWITCH FOR STAFF LEAVING ROSTER.         
001100* 11/03/99 MRK - Y2K: CONFIRMED NO 2-DIGIT DATES IN THIS RECORD.          
001200*                                                                         
001300 01  DR-DUTY-ORDER-RECORD.                                                
001400     03  DO-STAFF-ID           PIC 9(05).                                 
001500     03  DO-STAFF-NAME         PIC X(20).                                 
001600     03  DO-ORDER              PIC 9(03).                                 
001700     03  DO-ACTIVE             PIC X(01).                                 
001800     03  FILLER                PIC X(03).                                 
001900*                                                                         
