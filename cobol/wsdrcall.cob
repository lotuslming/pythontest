000100*******************************************                               
000200*                                          *                              
000300*  CALL LINKAGE AREA FOR DRDATE           *                               
000400*     THE SHARED DATE-ARITHMETIC MODULE   *                               
000500*******************************************                               
000600*                                                                         
000700* 03/11/92 JHT - CREATED WHEN DRDATE WAS SPLIT OUT AS A CALLED            
000800*                MODULE, TO STOP THE DUPLICATION IN DRSKED AND            
000900*                DRRGSTR.                                                 
001000*                                                                         
001100 01  DR-CALL-DRDATE-AREA.                                                 
001200     03  CD-FUNCTION           PIC X(01).                                 
001300         88  CD-FN-LEAP-TEST            VALUE 'L'.                        
001400         88  CD-FN-DAY-OF-WEEK          VALUE 'W'.                        
001500     03  CD-YEAR               PIC 9(04).                                 
001600     03  CD-MONTH              PIC 9(02).                                 
001700     03  CD-DAY                PIC 9(02).                                 
001800     03  CD-LEAP-YEAR-SW       PIC X(01).                                 
001900         88  CD-IS-LEAP-YEAR             VALUE 'Y'.                       
002000     03  CD-DAY-OF-WEEK        PIC 9(01)   COMP.                          
002100     03  CD-RETURN-CODE        PIC 9(02)   COMP.                          
002200     03  FILLER                PIC X(05).                                 
002300*                                                                         
