000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DRRGSTR.                                                  
000300 AUTHOR.        V B COEN.                                                 
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  12/09/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   DRRGSTR  -  MONTHLY DUTY ROSTER CALENDAR PRINT               *        
001200*                                                                *        
001300*   PRINTS THE MONTH BUILT BY DRSKED AS A MONDAY-FIRST CALENDAR *         
001400*   GRID, ONE PAIR OF PRINT LINES PER CALENDAR WEEK - THE FIRST *         
001500*   LINE OF THE PAIR CARRYING THE DAY NUMBERS (STARRED WHEN THE *         
001600*   DAY IS A WEEKEND OR HOLIDAY) AND THE SECOND THE DUTY STAFF  *         
001700*   NAME FOR THAT DAY.  FOOTS WITH THE RUN TOTALS AND A LINE     *        
001800*   PER STAFF MEMBER OF THEIR WORKDAY/HOLIDAY/TOTAL DUTY COUNT.  *        
001900*                                                                *        
002000*****************************************************************         
002100*                                                                         
002200* CHANGE LOG.                                                             
002300* 12/09/91 JHT - CREATED FOR THE CALENDAR PRINT, REPLACING THE            
002400*                DUTY OFFICER'S HAND DRAWN WALL CHART.                    
002500* 04/02/94 JHT - PER STAFF FOOTER TOTALS ADDED ON REQUEST OF THE          
002600*                SECTION HEAD FOR THE QUARTERLY FAIRNESS REVIEW.          
002700* 17/03/99 MRK - Y2K REVIEW. TITLE LINE BUILT FROM RP-RUN-YEAR            
002800*                WHICH IS ALREADY 4 DIGIT. NO CHANGE.                     
002900* 11/06/05 DWC - HOLIDAY MARK NOW ALSO CHECKS THE HOLIDAY FILE            
003000*                DIRECTLY RATHER THAN TRUSTING DS-HOLIDAY-FLG             
003100*                ALONE, IN CASE A LATE HOLIDAY WAS BROUGHT IN             
003200*                AFTER DRSKED HAD ALREADY RUN FOR THE MONTH.              
003300* 18/06/05 DWC - TITLE LINE WAS PRINTING BLANK - PR-COLUMN OF             
003400*                PR-ROSTER-PRINT-LINE WAS BEING SET INSTEAD OF            
003500*                PR-TITLE-LINE.  NOW STRINGS THE MONTH TITLE              
003600*                INTO THE NEW PR-TL-TEXT FIELD (SEE WSDRPRT).             
003700*                ALSO FOUND THE ROW CLEAR/FLUSH WAS FIRING ON             
003800*                THE WRONG DAY OF WEEK - A WEEK NOT STARTING ON           
003900*                A MONDAY WAS PRINTING SUNDAY'S DUTY STAPLED              
004000*                ONTO THE FOLLOWING WEEK'S ROW.  ROW NOW CLEARS           
004100*                ON MONDAY AND FLUSHES ON SUNDAY, AS INTENDED.            
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SCHEDULE-FILE ASSIGN TO DRSKDIN                               
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FILE1-STATUS.                                     
005200     SELECT HOLIDAY-FILE ASSIGN TO DRHOLIN                                
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS FILE2-STATUS.                                     
005500     SELECT PRINT-FILE ASSIGN TO DRPRINT                                  
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS FILE3-STATUS.                                     
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*                                                                         
006200 FD  SCHEDULE-FILE.                                                       
006300 COPY WSDRSKED.                                                           
006400*                                                                         
006500 FD  HOLIDAY-FILE.                                                        
006600 COPY WSDRHOL.                                                            
006700*                                                                         
006800 FD  PRINT-FILE.                                                          
006900 01  PRINT-FILE-LINE           PIC X(132).                                
007000*                                                                         
007100 WORKING-STORAGE SECTION.                                                 
007200*                                                                         
007300 77  WK-PROG-NAME          PIC X(15)   VALUE 'DRRGSTR (1.04)'.            
007400*                                                                         
007500 COPY WSDRPARM.                                                           
007600 COPY WSDRCALL.                                                           
007700 COPY WSDRPRT.                                                            
007800*                                                                         
007900 01  WK-FILE-STATUSES.                                                    
008000     03  FILE1-STATUS          PIC X(02).                                 
008100     03  FILE2-STATUS          PIC X(02).                                 
008200     03  FILE3-STATUS          PIC X(02).                                 
008300     03  FILLER                PIC X(04).                                 
008400*                                                                         
008500*    ONE MONTH OF SCHEDULE HELD BY DAY NUMBER.                            
008600 01  WK-SCHEDULE-TABLE.                                                   
008700     03  WK-SC-ENTRY           OCCURS 31.                                 
008800         05  WK-SC-STAFF-ID    PIC 9(05).                                 
008900         05  WK-SC-STAFF-NAME  PIC X(20).                                 
009000         05  WK-SC-HOLIDAY-FLG PIC X(01).                                 
009100*                                                                         
009200*    DUMP VIEW FOR THE ABEND CONSOLE.                                     
009300 01  WK-SCHEDULE-DUMP REDEFINES WK-SCHEDULE-TABLE.                        
009400     03  WK-SC-DUMP-LINE       PIC X(26)   OCCURS 31.                     
009500*                                                                         
009600 01  WK-HOLIDAY-TABLE.                                                    
009700     03  WK-HOL-ENTRY          OCCURS 40.                                 
009800         05  WK-HOL-DATE       PIC 9(08).                                 
009900         05  FILLER            PIC X(02).                                 
010000*                                                                         
010100 01  WK-MONTH-LENGTH-STRING    PIC X(24)                                  
010200         VALUE '312831303130313130313031'.                                
010300 01  WK-MONTH-LENGTH-TABLE REDEFINES WK-MONTH-LENGTH-STRING.              
010400     03  WK-MONTH-LEN          PIC 9(02)   OCCURS 12.                     
010500*                                                                         
010600*    PER STAFF FOOTER ACCUMULATOR - A ROW IS CLAIMED THE FIRST            
010700*    TIME A GIVEN STAFF-ID IS SEEN ON THE SCHEDULE.                       
010800 01  WK-STAFF-TOTALS-TABLE.                                               
010900     03  WK-ST-ENTRY           OCCURS 50.                                 
011000         05  WK-ST-STAFF-ID    PIC 9(05).                                 
011100         05  WK-ST-STAFF-NAME  PIC X(20).                                 
011200         05  WK-ST-WORKDAYS    PIC 9(03)   COMP.                          
011300         05  WK-ST-HOLIDAYS    PIC 9(03)   COMP.                          
011400*                                                                         
011500 01  WK-CURRENT-DATE-NUM       PIC 9(08).                                 
011600 01  WK-CURRENT-DATE-PARTS REDEFINES WK-CURRENT-DATE-NUM.                 
011700     03  WK-CD-YEAR            PIC 9(04).                                 
011800     03  WK-CD-MONTH           PIC 9(02).                                 
011900     03  WK-CD-DAY             PIC 9(02).                                 
012000*                                                                         
012100 01  WK-SWITCHES.                                                         
012200     03  WK-EOF-SW             PIC X(01).                                 
012300         88  WK-EOF                      VALUE 'Y'.                       
012400     03  WK-HOLIDAY-SW         PIC X(01).                                 
012500         88  WK-IS-HOLIDAY               VALUE 'Y'.                       
012600     03  WK-WEEKEND-SW         PIC X(01).                                 
012700         88  WK-IS-WEEKEND               VALUE 'Y'.                       
012800     03  FILLER                PIC X(05).                                 
012900*                                                                         
013000 01  WK-WORK-COUNTERS.                                                    
013100     03  WK-DAYS-IN-MONTH      PIC 9(03)   COMP.                          
013200     03  WK-HOLIDAY-CNT        PIC 9(03)   COMP.                          
013300     03  WK-STAFF-CNT          PIC 9(03)   COMP.                          
013400     03  WK-DAY-NUM            PIC 9(03)   COMP.                          
013500     03  WK-DOW                PIC 9(01)   COMP.                          
013600     03  WK-GRID-COL           PIC 9(01)   COMP.                          
013700     03  WK-SUB                PIC 9(03)   COMP.                          
013800     03  WK-STAFF-SUB          PIC 9(03)   COMP.                          
013900*                                                                         
014000 01  WK-RUN-TOTALS.                                                       
014100     03  WK-TOT-DAYS           PIC 9(05)   COMP.                          
014200     03  WK-TOT-WORKDAYS       PIC 9(05)   COMP.                          
014300     03  WK-TOT-HOLIDAYS       PIC 9(05)   COMP.                          
014400     03  FILLER                PIC X(05).                                 
014500*                                                                         
014600*    ONE CALENDAR ROW HELD HERE UNTIL EITHER SUNDAY OR MONTH END          
014700*    FLUSHES IT TO THE PRINT FILE.                                        
014800 01  WK-GRID-ROW.                                                         
014900     03  WK-GRID-CELL          OCCURS 7.                                  
015000         05  WK-GRID-DAY-TEXT  PIC X(04).                                 
015100         05  WK-GRID-STAR      PIC X(01).                                 
015200         05  FILLER            PIC X(13).                                 
015300 01  WK-GRID-NAME-ROW.                                                    
015400     03  WK-GRID-NAME          PIC X(18)   OCCURS 7.                      
015500*                                                                         
015600 01  WK-EDIT-DAY               PIC Z9.                                    
015700*                                                                         
015800 PROCEDURE DIVISION.                                                      
015900*                                                                         
016000 A00-MAIN-LINE.                                                           
016100     PERFORM B10-INITIALIZATION THRU B10-EXIT                             
016200     PERFORM C00-PRINT-CALENDAR THRU C00-EXIT                             
016300     PERFORM B20-TERMINATION THRU B20-EXIT                                
016400     STOP RUN.                                                            
016500*                                                                         
016600*    ACCEPTS THE RUN YEAR/MONTH, LOADS THE MONTH'S SCHEDULE AND           
016700*    THE HOLIDAY TABLE, OPENS THE PRINT FILE AND WRITES THE               
016800*    TITLE AND COLUMN HEADING LINES.                                      
016900 B10-INITIALIZATION.                                                      
017000     DISPLAY 'DRRGSTR - ENTER RUN YEAR (CCYY) '                           
017100     ACCEPT RP-RUN-YEAR FROM CONSOLE                                      
017200     DISPLAY 'DRRGSTR - ENTER RUN MONTH (MM)   '                          
017300     ACCEPT RP-RUN-MONTH FROM CONSOLE                                     
017400     MOVE ZERO TO WK-HOLIDAY-CNT                                          
017500     MOVE ZERO TO WK-STAFF-CNT                                            
017600     MOVE ZERO TO WK-TOT-DAYS                                             
017700     MOVE ZERO TO WK-TOT-WORKDAYS                                         
017800     MOVE ZERO TO WK-TOT-HOLIDAYS                                         
017900     MOVE WK-MONTH-LEN (RP-RUN-MONTH) TO WK-DAYS-IN-MONTH                 
018000     IF RP-RUN-MONTH = 2                                                  
018100         MOVE RP-RUN-YEAR TO CD-YEAR                                      
018200         MOVE 'L' TO CD-FUNCTION                                          
018300         CALL 'DRDATE' USING DR-CALL-DRDATE-AREA                          
018400         IF CD-IS-LEAP-YEAR                                               
018500             MOVE 29 TO WK-DAYS-IN-MONTH                                  
018600         END-IF                                                           
018700     END-IF                                                               
018800     OPEN INPUT SCHEDULE-FILE                                             
018900     OPEN INPUT HOLIDAY-FILE                                              
019000     OPEN OUTPUT PRINT-FILE                                               
019100     PERFORM B11-LOAD-SCHEDULE THRU B11-EXIT                              
019200     PERFORM B12-LOAD-HOLIDAYS THRU B12-EXIT                              
019300     CLOSE SCHEDULE-FILE                                                  
019400     CLOSE HOLIDAY-FILE                                                   
019500     PERFORM B13-WRITE-TITLE-LINES THRU B13-EXIT.                         
019600 B10-EXIT.                                                                
019700     EXIT.                                                                
019800*                                                                         
019900 B11-LOAD-SCHEDULE.                                                       
020000     MOVE 'N' TO WK-EOF-SW                                                
020100     READ SCHEDULE-FILE                                                   
020200         AT END MOVE 'Y' TO WK-EOF-SW                                     
020300     END-READ                                                             
020400     PERFORM B11-LOAD-ONE-DAY THRU B11-EXIT-ONE                           
020500         UNTIL WK-EOF                                                     
020600     GO TO B11-EXIT.                                                      
020700 B11-LOAD-ONE-DAY.                                                        
020800     DIVIDE DS-DATE BY 100 GIVING WK-DAY-NUM                              
020900         REMAINDER WK-SUB                                                 
021000     MOVE DS-STAFF-ID TO WK-SC-STAFF-ID (WK-SUB)                          
021100     MOVE DS-STAFF-NAME TO WK-SC-STAFF-NAME (WK-SUB)                      
021200     MOVE DS-HOLIDAY-FLG TO WK-SC-HOLIDAY-FLG (WK-SUB)                    
021300     PERFORM B14-ACCUMULATE-STAFF THRU B14-EXIT                           
021400     READ SCHEDULE-FILE                                                   
021500         AT END MOVE 'Y' TO WK-EOF-SW                                     
021600     END-READ.                                                            
021700 B11-EXIT-ONE.                                                            
021800     EXIT.                                                                
021900 B11-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200*    ADDS ONE DAY'S DUTY TO THE PER STAFF FOOTER TOTALS TABLE.            
022300 B14-ACCUMULATE-STAFF.                                                    
022400     MOVE ZERO TO WK-STAFF-SUB                                            
022500     PERFORM B15-FIND-ONE-STAFF THRU B15-EXIT                             
022600         VARYING WK-SUB FROM 1 BY 1                                       
022700         UNTIL WK-SUB > WK-STAFF-CNT                                      
022800     IF WK-STAFF-SUB = ZERO                                               
022900         ADD 1 TO WK-STAFF-CNT                                            
023000         MOVE WK-STAFF-CNT TO WK-STAFF-SUB                                
023100         MOVE DS-STAFF-ID TO WK-ST-STAFF-ID (WK-STAFF-SUB)                
023200         MOVE DS-STAFF-NAME TO WK-ST-STAFF-NAME (WK-STAFF-SUB)            
023300         MOVE ZERO TO WK-ST-WORKDAYS (WK-STAFF-SUB)                       
023400         MOVE ZERO TO WK-ST-HOLIDAYS (WK-STAFF-SUB)                       
023500     END-IF                                                               
023600     IF DS-HOLIDAY-FLG = 'Y'                                              
023700         ADD 1 TO WK-ST-HOLIDAYS (WK-STAFF-SUB)                           
023800         ADD 1 TO WK-TOT-HOLIDAYS                                         
023900     ELSE                                                                 
024000         ADD 1 TO WK-ST-WORKDAYS (WK-STAFF-SUB)                           
024100         ADD 1 TO WK-TOT-WORKDAYS                                         
024200     END-IF                                                               
024300     ADD 1 TO WK-TOT-DAYS.                                                
024400 B14-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700 B15-FIND-ONE-STAFF.                                                      
024800     IF WK-ST-STAFF-ID (WK-SUB) = DS-STAFF-ID                             
024900         MOVE WK-SUB TO WK-STAFF-SUB                                      
025000     END-IF.                                                              
025100 B15-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400 B12-LOAD-HOLIDAYS.                                                       
025500     MOVE 'N' TO WK-EOF-SW                                                
025600     READ HOLIDAY-FILE                                                    
025700         AT END MOVE 'Y' TO WK-EOF-SW                                     
025800     END-READ                                                             
025900     PERFORM B12-LOAD-ONE-HOLIDAY THRU B12-EXIT-ONE                       
026000         UNTIL WK-EOF                                                     
026100     GO TO B12-EXIT.                                                      
026200 B12-LOAD-ONE-HOLIDAY.                                                    
026300     ADD 1 TO WK-HOLIDAY-CNT                                              
026400     MOVE HOL-DATE TO WK-HOL-DATE (WK-HOLIDAY-CNT)                        
026500     READ HOLIDAY-FILE                                                    
026600         AT END MOVE 'Y' TO WK-EOF-SW                                     
026700     END-READ.                                                            
026800 B12-EXIT-ONE.                                                            
026900     EXIT.                                                                
027000 B12-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300 B13-WRITE-TITLE-LINES.                                                   
027400     MOVE SPACES TO PR-TITLE-LINE                                         
027500     STRING 'DUTY ROSTER ' RP-RUN-YEAR '/' RP-RUN-MONTH                   
027600         DELIMITED BY SIZE INTO PR-TL-TEXT                                
027700     WRITE PRINT-FILE-LINE FROM PR-TITLE-LINE                             
027800     MOVE SPACES TO PR-HEADING-LINE                                       
027900     MOVE 'MON' TO PR-HEAD-COL (1)                                        
028000     MOVE 'TUE' TO PR-HEAD-COL (2)                                        
028100     MOVE 'WED' TO PR-HEAD-COL (3)                                        
028200     MOVE 'THU' TO PR-HEAD-COL (4)                                        
028300     MOVE 'FRI' TO PR-HEAD-COL (5)                                        
028400     MOVE 'SAT' TO PR-HEAD-COL (6)                                        
028500     MOVE 'SUN' TO PR-HEAD-COL (7)                                        
028600     WRITE PRINT-FILE-LINE FROM PR-HEADING-LINE.                          
028700 B13-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000*    BUILDS THE CALENDAR GRID ONE DAY AT A TIME, FLUSHING A ROW           
029100*    OF PRINT LINES EVERY TIME A SUNDAY IS REACHED OR THE MONTH           
029200*    RUNS OUT.                                                            
029300 C00-PRINT-CALENDAR.                                                      
029400     MOVE SPACES TO WK-GRID-ROW                                           
029500     MOVE SPACES TO WK-GRID-NAME-ROW                                      
029600     MOVE ZERO TO WK-DOW                                                  
029700     PERFORM C10-BUILD-ONE-DAY THRU C10-EXIT                              
029800         VARYING WK-DAY-NUM FROM 1 BY 1                                   
029900         UNTIL WK-DAY-NUM > WK-DAYS-IN-MONTH                              
030000     IF WK-DOW NOT = 1                                                    
030100         PERFORM C20-FLUSH-ROW THRU C20-EXIT                              
030200     END-IF                                                               
030300     PERFORM C30-WRITE-FOOTER THRU C30-EXIT.                              
030400 C00-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700*    A MONDAY (CD-DAY-OF-WEEK 2) CLEARS THE ROW BEFORE ITS OWN            
030800*    CELL IS BUILT, SO THE FIRST CELL OF A NEW WEEK IS NEVER              
030900*    CARRYING THE PRIOR WEEK'S SUNDAY OVER WITH IT.  A SUNDAY             
031000*    (CD-DAY-OF-WEEK 1) FLUSHES THE ROW ONCE ITS OWN CELL - THE           
031100*    LAST OF THE SEVEN - HAS BEEN BUILT.                                  
031200 C10-BUILD-ONE-DAY.                                                       
031300     MOVE RP-RUN-YEAR TO WK-CD-YEAR CD-YEAR                               
031400     MOVE RP-RUN-MONTH TO WK-CD-MONTH CD-MONTH                            
031500     MOVE WK-DAY-NUM TO WK-CD-DAY CD-DAY                                  
031600     MOVE 'W' TO CD-FUNCTION                                              
031700     CALL 'DRDATE' USING DR-CALL-DRDATE-AREA                              
031800     MOVE CD-DAY-OF-WEEK TO WK-DOW                                        
031900     PERFORM C11-SET-GRID-COL THRU C11-EXIT                               
032000     MOVE 'N' TO WK-WEEKEND-SW                                            
032100     IF CD-DAY-OF-WEEK = 1 OR CD-DAY-OF-WEEK = 7                          
032200         MOVE 'Y' TO WK-WEEKEND-SW                                        
032300     END-IF                                                               
032400     PERFORM C12-CHECK-HOLIDAY-TABLE THRU C12-EXIT                        
032500     IF CD-DAY-OF-WEEK = 2                                                
032600         MOVE SPACES TO WK-GRID-ROW                                       
032700         MOVE SPACES TO WK-GRID-NAME-ROW                                  
032800     END-IF                                                               
032900     MOVE WK-DAY-NUM TO WK-EDIT-DAY                                       
033000     MOVE WK-EDIT-DAY TO WK-GRID-DAY-TEXT (WK-GRID-COL)                   
033100     IF WK-IS-WEEKEND OR WK-IS-HOLIDAY                                    
033200             OR WK-SC-HOLIDAY-FLG (WK-DAY-NUM) = 'Y'                      
033300         MOVE '*' TO WK-GRID-STAR (WK-GRID-COL)                           
033400     ELSE                                                                 
033500         MOVE SPACE TO WK-GRID-STAR (WK-GRID-COL)                         
033600     END-IF                                                               
033700     MOVE WK-SC-STAFF-NAME (WK-DAY-NUM)                                   
033800         TO WK-GRID-NAME (WK-GRID-COL)                                    
033900     IF CD-DAY-OF-WEEK = 1                                                
034000         PERFORM C20-FLUSH-ROW THRU C20-EXIT                              
034100         MOVE SPACES TO WK-GRID-ROW                                       
034200         MOVE SPACES TO WK-GRID-NAME-ROW                                  
034300     END-IF.                                                              
034400 C10-EXIT.                                                                
034500     EXIT.                                                                
034600*                                                                         
034700*    TRANSLATES THE DRDATE DAY OF WEEK CODE (1=SUN..7=SAT) INTO           
034800*    A MONDAY-FIRST GRID COLUMN (1=MON..7=SUN).                           
034900 C11-SET-GRID-COL.                                                        
035000     IF CD-DAY-OF-WEEK = 1                                                
035100         MOVE 7 TO WK-GRID-COL                                            
035200     ELSE                                                                 
035300         COMPUTE WK-GRID-COL = CD-DAY-OF-WEEK - 1                         
035400     END-IF.                                                              
035500 C11-EXIT.                                                                
035600     EXIT.                                                                
035700*                                                                         
035800 C12-CHECK-HOLIDAY-TABLE.                                                 
035900     MOVE 'N' TO WK-HOLIDAY-SW                                            
036000     PERFORM C13-COMPARE-ONE-HOLIDAY THRU C13-EXIT                        
036100         VARYING WK-SUB FROM 1 BY 1                                       
036200         UNTIL WK-SUB > WK-HOLIDAY-CNT.                                   
036300 C12-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 C13-COMPARE-ONE-HOLIDAY.                                                 
036700     IF WK-HOL-DATE (WK-SUB) = WK-CURRENT-DATE-NUM                        
036800         MOVE 'Y' TO WK-HOLIDAY-SW                                        
036900     END-IF.                                                              
037000 C13-EXIT.                                                                
037100     EXIT.                                                                
037200*                                                                         
037300*    WRITES THE TWO PRINT LINES (DAY NUMBERS, STAFF NAMES) FOR            
037400*    THE CALENDAR ROW CURRENTLY HELD IN WORKING STORAGE.                  
037500 C20-FLUSH-ROW.                                                           
037600     MOVE SPACES TO PR-ROSTER-PRINT-LINE                                  
037700     PERFORM C21-MOVE-ONE-DAY-CELL THRU C21-EXIT                          
037800         VARYING WK-GRID-COL FROM 1 BY 1                                  
037900         UNTIL WK-GRID-COL > 7                                            
038000     WRITE PRINT-FILE-LINE FROM PR-ROSTER-PRINT-LINE                      
038100     MOVE SPACES TO PR-ROSTER-PRINT-LINE                                  
038200     PERFORM C22-MOVE-ONE-NAME-CELL THRU C22-EXIT                         
038300         VARYING WK-GRID-COL FROM 1 BY 1                                  
038400         UNTIL WK-GRID-COL > 7                                            
038500     WRITE PRINT-FILE-LINE FROM PR-ROSTER-PRINT-LINE.                     
038600 C20-EXIT.                                                                
038700     EXIT.                                                                
038800*                                                                         
038900 C21-MOVE-ONE-DAY-CELL.                                                   
039000     STRING WK-GRID-DAY-TEXT (WK-GRID-COL)                                
039100         WK-GRID-STAR (WK-GRID-COL)                                       
039200         DELIMITED BY SIZE INTO PR-COLUMN (WK-GRID-COL).                  
039300 C21-EXIT.                                                                
039400     EXIT.                                                                
039500*                                                                         
039600 C22-MOVE-ONE-NAME-CELL.                                                  
039700     MOVE WK-GRID-NAME (WK-GRID-COL) TO PR-COLUMN (WK-GRID-COL).          
039800 C22-EXIT.                                                                
039900     EXIT.                                                                
040000*                                                                         
040100*    WRITES THE RUN TOTALS FOOTER AND THE PER STAFF TOTAL LINES.          
040200 C30-WRITE-FOOTER.                                                        
040300     MOVE SPACES TO PR-FOOTER-TOTALS-LINE                                 
040400     MOVE WK-TOT-DAYS TO PR-FT-DAYS                                       
040500     MOVE WK-TOT-WORKDAYS TO PR-FT-WORKDAYS                               
040600     MOVE WK-TOT-HOLIDAYS TO PR-FT-HOLIDAYS                               
040700     WRITE PRINT-FILE-LINE FROM PR-FOOTER-TOTALS-LINE                     
040800     PERFORM C31-WRITE-ONE-STAFF-LINE THRU C31-EXIT                       
040900         VARYING WK-STAFF-SUB FROM 1 BY 1                                 
041000         UNTIL WK-STAFF-SUB > WK-STAFF-CNT.                               
041100 C30-EXIT.                                                                
041200     EXIT.                                                                
041300*                                                                         
041400 C31-WRITE-ONE-STAFF-LINE.                                                
041500     MOVE SPACES TO PR-STAFF-TOTALS-LINE                                  
041600     MOVE WK-ST-STAFF-NAME (WK-STAFF-SUB) TO PR-ST-NAME                   
041700     MOVE WK-ST-WORKDAYS (WK-STAFF-SUB) TO PR-ST-WORKDAYS                 
041800     MOVE WK-ST-HOLIDAYS (WK-STAFF-SUB) TO PR-ST-HOLIDAYS                 
041900     COMPUTE PR-ST-TOTAL = WK-ST-WORKDAYS (WK-STAFF-SUB)                  
042000         + WK-ST-HOLIDAYS (WK-STAFF-SUB)                                  
042100     WRITE PRINT-FILE-LINE FROM PR-STAFF-TOTALS-LINE.                     
042200 C31-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 B20-TERMINATION.                                                         
042600     CLOSE PRINT-FILE                                                     
042700     DISPLAY 'DRRGSTR - RUN COMPLETE'.                                    
042800 B20-EXIT.                                                                
042900     EXIT.                                                                
043000*                                                                         
