000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR HOLIDAY FILE     *                               
000400*     USES HOL-DATE AS KEY                *                               
000500*******************************************                               
000600*  FILE SIZE 38 BYTES, PADDED TO 40 BY FILLER.                            
000700*                                                                         
000800* 14/06/84 VBC - CREATED.                                                 
000900* 19/07/97 JHT - WIDENED HOL-DESC FROM 20 TO 30 FOR BANK NAMES.           
001000*                                                                         
001100 01  DR-HOLIDAY-RECORD.                                                   
001200     03  HOL-DATE              PIC 9(08).                                 
001300     03  HOL-DESC              PIC X(30).                                 
001400     03  FILLER                PIC X(02).                                 
001500*                                                                         
