000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DRSKED.                                                   
000300 AUTHOR.        V B COEN.                                                 
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  14/06/84.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   DRSKED  -  MONTHLY DUTY SCHEDULE GENERATOR                  *         
001200*                                                                *        
001300*   READS THE ACTIVE DUTY ORDER (DR-DUTY-ORDER-RECORD) AND THE  *         
001400*   HOLIDAY FILE, THEN BUILDS ONE DUTY SCHEDULE RECORD FOR EVERY *        
001500*   DAY OF THE RUN MONTH.  WORKDAYS AND WEEKEND/HOLIDAY DAYS ARE *        
001600*   ROTATED ROUND THE ACTIVE ROSTER ON TWO SEPARATE INDEXES SO   *        
001700*   THAT A MAN WHO IS UNLUCKY ON WEEKENDS IS NOT ALSO UNLUCKY ON *        
001800*   WORKDAYS.  CALLS DRDATE FOR THE LEAP YEAR TEST AND FOR THE   *        
001900*   DAY OF THE WEEK OF EACH CALENDAR DAY BUILT.                  *        
002000*                                                                *        
002100*****************************************************************         
002200*                                                                         
002300* CHANGE LOG.                                                             
002400* 14/06/84 VBC - CREATED.                                                 
002500* 30/08/91 JHT - ADDED HOLIDAY-FLAG TO THE SCHEDULE RECORD AND            
002600*                SPLIT THE SINGLE ROTATION INTO THE TWO SEPARATE          
002700*                WORKDAY/HOLIDAY INDEXES ON REQUEST OF THE DUTY           
002800*                OFFICER, WHO WAS FED UP DOING ALL THE WEEKENDS.          
002900* 03/11/92 JHT - DAY OF WEEK NOW CALLS THE NEW DRDATE MODULE              
003000*                RATHER THAN CARRYING ITS OWN ZELLER CODE.                
003100* 11/03/99 MRK - Y2K REVIEW. RP-RUN-YEAR IS 4 DIGIT AT INPUT AND          
003200*                DS-DATE IS 4 DIGIT CENTURY THROUGHOUT. NO CHANGE.        
003300* 19/07/03 DWC - EMPTY ACTIVE ROSTER NOW ABORTS THE RUN CLEANLY           
003400*                INSTEAD OF A DIVIDE EXCEPTION ON THE FIRST DAY.          
003500*                                                                         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT DUTY-ORDER-FILE ASSIGN TO DRORDIN                             
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FILE1-STATUS.                                     
004500     SELECT HOLIDAY-FILE ASSIGN TO DRHOLIN                                
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FILE2-STATUS.                                     
004800     SELECT SCHEDULE-FILE ASSIGN TO DRSKDOUT                              
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FILE3-STATUS.                                     
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400*                                                                         
005500 FD  DUTY-ORDER-FILE.                                                     
005600 COPY WSDRORD.                                                            
005700*                                                                         
005800 FD  HOLIDAY-FILE.                                                        
005900 COPY WSDRHOL.                                                            
006000*                                                                         
006100 FD  SCHEDULE-FILE.                                                       
006200 COPY WSDRSKED.                                                           
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500*                                                                         
006600 77  WK-PROG-NAME          PIC X(14)   VALUE 'DRSKED (1.03)'.             
006700*                                                                         
006800 COPY WSDRPARM.                                                           
006900 COPY WSDRCALL.                                                           
007000*                                                                         
007100 01  WK-FILE-STATUSES.                                                    
007200     03  FILE1-STATUS          PIC X(02).                                 
007300     03  FILE2-STATUS          PIC X(02).                                 
007400     03  FILE3-STATUS          PIC X(02).                                 
007500     03  FILLER                PIC X(04).                                 
007600*                                                                         
007700*    ACTIVE ROSTER TABLE, LOADED FROM DUTY-ORDER-FILE IN ORDER            
007800*    SEQUENCE, DO-ACTIVE = 'N' ENTRIES EXCLUDED ON LOAD.                  
007900 01  WK-ACTIVE-ROSTER-TABLE.                                              
008000     03  WK-AR-ENTRY           OCCURS 50.                                 
008100         05  WK-AR-STAFF-ID    PIC 9(05).                                 
008200         05  WK-AR-STAFF-NAME  PIC X(20).                                 
008300         05  FILLER            PIC X(02).                                 
008400*                                                                         
008500*    DUMP VIEW OF THE ABOVE TABLE FOR THE OPERATOR CONSOLE WHEN           
008600*    B15 ABENDS ON A BAD LOAD - SEE THE ABEND PROCEDURE BELOW.            
008700 01  WK-ACTIVE-ROSTER-DUMP REDEFINES WK-ACTIVE-ROSTER-TABLE.              
008800     03  WK-AR-DUMP-LINE       PIC X(27)   OCCURS 50.                     
008900*                                                                         
009000*    HOLIDAY TABLE, LOADED WHOLE FROM THE HOLIDAY FILE.                   
009100 01  WK-HOLIDAY-TABLE.                                                    
009200     03  WK-HOL-ENTRY          OCCURS 40.                                 
009300         05  WK-HOL-DATE       PIC 9(08).                                 
009400         05  FILLER            PIC X(02).                                 
009500*                                                                         
009600*    MONTH LENGTH TABLE - FEBRUARY ENTRY IS OVERWRITTEN TO 29 AT          
009700*    B12 WHEN THE RUN YEAR TESTS LEAP.                                    
009800 01  WK-MONTH-LENGTH-STRING    PIC X(24)                                  
009900         VALUE '312831303130313130313031'.                                
010000 01  WK-MONTH-LENGTH-TABLE REDEFINES WK-MONTH-LENGTH-STRING.              
010100     03  WK-MONTH-LEN          PIC 9(02)   OCCURS 12.                     
010200*                                                                         
010300*    CURRENT DAY BEING BUILT, HELD AS ONE NUMBER FOR THE CALL TO          
010400*    DRDATE AND BROKEN OUT BELOW WHEN THE SCHEDULE RECORD IS LAID         
010500*    DOWN.                                                                
010600 01  WK-CURRENT-DATE-NUM       PIC 9(08).                                 
010700 01  WK-CURRENT-DATE-PARTS REDEFINES WK-CURRENT-DATE-NUM.                 
010800     03  WK-CD-YEAR            PIC 9(04).                                 
010900     03  WK-CD-MONTH           PIC 9(02).                                 
011000     03  WK-CD-DAY             PIC 9(02).                                 
011100*                                                                         
011200 01  WK-SWITCHES.                                                         
011300     03  WK-EOF-SW             PIC X(01).                                 
011400         88  WK-EOF                      VALUE 'Y'.                       
011500     03  WK-WEEKEND-SW         PIC X(01).                                 
011600         88  WK-IS-WEEKEND               VALUE 'Y'.                       
011700     03  WK-HOLIDAY-SW         PIC X(01).                                 
011800         88  WK-IS-HOLIDAY               VALUE 'Y'.                       
011900     03  FILLER                PIC X(05).                                 
012000*                                                                         
012100 01  WK-WORK-COUNTERS.                                                    
012200     03  WK-ACTIVE-CNT         PIC 9(03)   COMP.                          
012300     03  WK-HOLIDAY-CNT        PIC 9(03)   COMP.                          
012400     03  WK-WORKDAY-INDEX      PIC 9(03)   COMP.                          
012500     03  WK-HOLIDAY-INDEX      PIC 9(03)   COMP.                          
012600     03  WK-DAY-NUM            PIC 9(03)   COMP.                          
012700     03  WK-DAYS-IN-MONTH      PIC 9(03)   COMP.                          
012800     03  WK-SUB                PIC 9(03)   COMP.                          
012900*                                                                         
013000 01  WK-RUN-TOTALS.                                                       
013100     03  WK-DAYS-SCHEDULED     PIC 9(05)   COMP.                          
013200     03  WK-WORKDAY-COUNT      PIC 9(05)   COMP.                          
013300     03  WK-HOLIDAY-COUNT      PIC 9(05)   COMP.                          
013400     03  FILLER                PIC X(10).                                 
013500*                                                                         
013600 01  WK-DISPLAY-TOTALS.                                                   
013700     03  WK-DT-DAYS            PIC ZZZZ9.                                 
013800     03  WK-DT-WORKDAYS        PIC ZZZZ9.                                 
013900     03  WK-DT-HOLIDAYS        PIC ZZZZ9.                                 
014000     03  FILLER                PIC X(05).                                 
014100*                                                                         
014200 01  WK-DISPLAY-LINE           PIC X(60).                                 
014300*                                                                         
014400 PROCEDURE DIVISION.                                                      
014500*                                                                         
014600 A00-MAIN-LINE.                                                           
014700     PERFORM B10-INITIALIZATION THRU B10-EXIT                             
014800     IF WK-ACTIVE-CNT = ZERO                                              
014900         PERFORM B90-NO-ACTIVE-STAFF THRU B90-EXIT                        
015000     ELSE                                                                 
015100         PERFORM C00-BUILD-ONE-DAY THRU C99-EXIT-BUILD                    
015200             VARYING WK-DAY-NUM FROM 1 BY 1                               
015300             UNTIL WK-DAY-NUM > WK-DAYS-IN-MONTH                          
015400         PERFORM B20-TERMINATION THRU B20-EXIT                            
015500     END-IF                                                               
015600     STOP RUN.                                                            
015700*                                                                         
015800*    OPENS THE THREE FILES, LOADS THE ACTIVE ROSTER AND HOLIDAY           
015900*    TABLES, ACCEPTS THE RUN YEAR/MONTH AND WORKS OUT THE MONTH           
016000*    LENGTH FOR THE LOOP IN A00.                                          
016100 B10-INITIALIZATION.                                                      
016200     DISPLAY 'DRSKED - ENTER RUN YEAR (CCYY) '                            
016300     ACCEPT RP-RUN-YEAR FROM CONSOLE                                      
016400     DISPLAY 'DRSKED - ENTER RUN MONTH (MM)   '                           
016500     ACCEPT RP-RUN-MONTH FROM CONSOLE                                     
016600     MOVE ZERO TO WK-ACTIVE-CNT                                           
016700     MOVE ZERO TO WK-HOLIDAY-CNT                                          
016800     MOVE ZERO TO WK-DAYS-SCHEDULED                                       
016900     MOVE ZERO TO WK-WORKDAY-COUNT                                        
017000     MOVE ZERO TO WK-HOLIDAY-COUNT                                        
017100     OPEN INPUT DUTY-ORDER-FILE                                           
017200     OPEN INPUT HOLIDAY-FILE                                              
017300     PERFORM B11-LOAD-ROSTER THRU B11-EXIT                                
017400     PERFORM B13-LOAD-HOLIDAYS THRU B13-EXIT                              
017500     CLOSE DUTY-ORDER-FILE                                                
017600     CLOSE HOLIDAY-FILE                                                   
017700     IF WK-ACTIVE-CNT = ZERO                                              
017800         GO TO B10-EXIT                                                   
017900     END-IF                                                               
018000     MOVE 1 TO WK-WORKDAY-INDEX                                           
018100     MOVE 1 TO WK-HOLIDAY-INDEX                                           
018200     PERFORM B12-SET-MONTH-LENGTH THRU B12-EXIT                           
018300     OPEN OUTPUT SCHEDULE-FILE.                                           
018400 B10-EXIT.                                                                
018500     EXIT.                                                                
018600*                                                                         
018700 B11-LOAD-ROSTER.                                                         
018800     MOVE 'N' TO WK-EOF-SW                                                
018900     READ DUTY-ORDER-FILE                                                 
019000         AT END MOVE 'Y' TO WK-EOF-SW                                     
019100     END-READ                                                             
019200     PERFORM B11-LOAD-ONE-ORDER THRU B11-EXIT-ONE                         
019300         UNTIL WK-EOF                                                     
019400     GO TO B11-EXIT.                                                      
019500 B11-LOAD-ONE-ORDER.                                                      
019600     IF DO-ACTIVE = 'Y'                                                   
019700         ADD 1 TO WK-ACTIVE-CNT                                           
019800         MOVE DO-STAFF-ID TO WK-AR-STAFF-ID (WK-ACTIVE-CNT)               
019900         MOVE DO-STAFF-NAME TO WK-AR-STAFF-NAME (WK-ACTIVE-CNT)           
020000     END-IF                                                               
020100     READ DUTY-ORDER-FILE                                                 
020200         AT END MOVE 'Y' TO WK-EOF-SW                                     
020300     END-READ.                                                            
020400 B11-EXIT-ONE.                                                            
020500     EXIT.                                                                
020600 B11-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 B12-SET-MONTH-LENGTH.                                                    
021000     MOVE WK-MONTH-LEN (RP-RUN-MONTH) TO WK-DAYS-IN-MONTH                 
021100     IF RP-RUN-MONTH = 2                                                  
021200         MOVE RP-RUN-YEAR TO CD-YEAR                                      
021300         MOVE 'L' TO CD-FUNCTION                                          
021400         CALL 'DRDATE' USING DR-CALL-DRDATE-AREA                          
021500         IF CD-IS-LEAP-YEAR                                               
021600             MOVE 29 TO WK-DAYS-IN-MONTH                                  
021700         END-IF                                                           
021800     END-IF.                                                              
021900 B12-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200 B13-LOAD-HOLIDAYS.                                                       
022300     MOVE 'N' TO WK-EOF-SW                                                
022400     READ HOLIDAY-FILE                                                    
022500         AT END MOVE 'Y' TO WK-EOF-SW                                     
022600     END-READ                                                             
022700     PERFORM B13-LOAD-ONE-HOLIDAY THRU B13-EXIT-ONE                       
022800         UNTIL WK-EOF                                                     
022900     GO TO B13-EXIT.                                                      
023000 B13-LOAD-ONE-HOLIDAY.                                                    
023100     ADD 1 TO WK-HOLIDAY-CNT                                              
023200     MOVE HOL-DATE TO WK-HOL-DATE (WK-HOLIDAY-CNT)                        
023300     READ HOLIDAY-FILE                                                    
023400         AT END MOVE 'Y' TO WK-EOF-SW                                     
023500     END-READ.                                                            
023600 B13-EXIT-ONE.                                                            
023700     EXIT.                                                                
023800 B13-EXIT.                                                                
023900     EXIT.                                                                
024000*                                                                         
024100*    THE EMPTY ROSTER ABORT ADDED PER THE 19/07/03 CHANGE ABOVE.          
024200 B90-NO-ACTIVE-STAFF.                                                     
024300     DISPLAY 'DRSKED - NO ACTIVE DUTY STAFF - RUN ABORTED'                
024400     CLOSE DUTY-ORDER-FILE                                                
024500     CLOSE HOLIDAY-FILE.                                                  
024600 B90-EXIT.                                                                
024700     EXIT.                                                                
024800*                                                                         
024900*    ONE PASS OF THIS PARAGRAPH BUILDS AND WRITES ONE CALENDAR            
025000*    DAY OF THE SCHEDULE.                                                 
025100 C00-BUILD-ONE-DAY.                                                       
025200     MOVE RP-RUN-YEAR TO WK-CD-YEAR                                       
025300     MOVE RP-RUN-MONTH TO WK-CD-MONTH                                     
025400     MOVE WK-DAY-NUM TO WK-CD-DAY                                         
025500     MOVE WK-CD-YEAR TO CD-YEAR                                           
025600     MOVE WK-CD-MONTH TO CD-MONTH                                         
025700     MOVE WK-CD-DAY TO CD-DAY                                             
025800     MOVE 'W' TO CD-FUNCTION                                              
025900     CALL 'DRDATE' USING DR-CALL-DRDATE-AREA                              
026000     MOVE 'N' TO WK-WEEKEND-SW                                            
026100     IF CD-DAY-OF-WEEK = 1 OR CD-DAY-OF-WEEK = 7                          
026200         MOVE 'Y' TO WK-WEEKEND-SW                                        
026300     END-IF                                                               
026400     PERFORM C10-CHECK-HOLIDAY-TABLE THRU C10-EXIT                        
026500     IF WK-IS-WEEKEND OR WK-IS-HOLIDAY                                    
026600         MOVE WK-AR-STAFF-ID (WK-HOLIDAY-INDEX) TO DS-STAFF-ID            
026700         MOVE WK-AR-STAFF-NAME (WK-HOLIDAY-INDEX) TO DS-STAFF-NAME        
026800         MOVE 'Y' TO DS-HOLIDAY-FLG                                       
026900         ADD 1 TO WK-HOLIDAY-COUNT                                        
027000         IF WK-HOLIDAY-INDEX = WK-ACTIVE-CNT                              
027100             MOVE 1 TO WK-HOLIDAY-INDEX                                   
027200         ELSE                                                             
027300             ADD 1 TO WK-HOLIDAY-INDEX                                    
027400         END-IF                                                           
027500     ELSE                                                                 
027600         MOVE WK-AR-STAFF-ID (WK-WORKDAY-INDEX) TO DS-STAFF-ID            
027700         MOVE WK-AR-STAFF-NAME (WK-WORKDAY-INDEX) TO DS-STAFF-NAME        
027800         MOVE 'N' TO DS-HOLIDAY-FLG                                       
027900         ADD 1 TO WK-WORKDAY-COUNT                                        
028000         IF WK-WORKDAY-INDEX = WK-ACTIVE-CNT                              
028100             MOVE 1 TO WK-WORKDAY-INDEX                                   
028200         ELSE                                                             
028300             ADD 1 TO WK-WORKDAY-INDEX                                    
028400         END-IF                                                           
028500     END-IF                                                               
028600     MOVE WK-CURRENT-DATE-NUM TO DS-DATE                                  
028700     WRITE DR-DUTY-SCHEDULE-RECORD                                        
028800     ADD 1 TO WK-DAYS-SCHEDULED.                                          
028900 C99-EXIT-BUILD.                                                          
029000     EXIT.                                                                
029100*                                                                         
029200 C10-CHECK-HOLIDAY-TABLE.                                                 
029300     MOVE 'N' TO WK-HOLIDAY-SW                                            
029400     PERFORM C11-COMPARE-ONE-HOLIDAY THRU C11-EXIT                        
029500         VARYING WK-SUB FROM 1 BY 1                                       
029600         UNTIL WK-SUB > WK-HOLIDAY-CNT.                                   
029700 C10-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
030000 C11-COMPARE-ONE-HOLIDAY.                                                 
030100     IF WK-HOL-DATE (WK-SUB) = WK-CURRENT-DATE-NUM                        
030200         MOVE 'Y' TO WK-HOLIDAY-SW                                        
030300     END-IF.                                                              
030400 C11-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700*    DISPLAYS THE RUN TOTALS AND CLOSES THE SCHEDULE FILE.                
030800 B20-TERMINATION.                                                         
030900     CLOSE SCHEDULE-FILE                                                  
031000     DISPLAY 'DRSKED - RUN COMPLETE'                                      
031100     MOVE WK-DAYS-SCHEDULED TO WK-DT-DAYS                                 
031200     MOVE WK-WORKDAY-COUNT TO WK-DT-WORKDAYS                              
031300     MOVE WK-HOLIDAY-COUNT TO WK-DT-HOLIDAYS                              
031400     MOVE SPACES TO WK-DISPLAY-LINE                                       
031500     STRING 'DAYS SCHEDULED: ' WK-DT-DAYS                                 
031600         ' WORKDAYS: ' WK-DT-WORKDAYS                                     
031700         ' HOLIDAYS: ' WK-DT-HOLIDAYS                                     
031800         DELIMITED BY SIZE INTO WK-DISPLAY-LINE                           
031900     DISPLAY WK-DISPLAY-LINE.                                             
032000 B20-EXIT.                                                                
032100     EXIT.                                                                
032200*                                                                         
