000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AUDRPT.                                                   
000300 AUTHOR.        D W CARTER.                                               
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  09/02/93.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   AUDRPT  -  AUDIO METADATA REPORT BATCH                      *         
001200*                                                                *        
001300*   READS THE MEDIA LIBRARY'S AUDIO METRIC SCAN FILE AND PRINTS *         
001400*   ONE DELIMITED LINE PER RECORD GIVING BITRATE, SIGNAL TO      *        
001500*   NOISE RATIO AND SAMPLE WIDTH, DERIVING ANY OF THESE THAT     *        
001600*   THE SCANNER LEFT AS ZERO.  THE SNR CALCULATION NEEDS A LOG   *        
001700*   BASE 10 AND THIS SHOP'S COMPILER HAS NO INTRINSIC FUNCTION   *        
001800*   LIBRARY, SO E00 BELOW WORKS IT OUT BY SERIES EXPANSION - SEE *        
001900*   THE REMARKS AT E00 FOR THE METHOD.                           *        
002000*                                                                *        
002100*****************************************************************         
002200*                                                                         
002300* CHANGE LOG.                                                             
002400* 09/02/93 DWC - CREATED FOR THE MEDIA-LIBRARY METRIC SCAN.               
002500* 22/06/95 DWC - BITRATE NOW DERIVED FROM SAMPLE RATE, SAMPLE             
002600*                WIDTH AND CHANNEL COUNT WHEN THE SCANNER COULD           
002700*                NOT READ IT DIRECTLY OFF THE FILE HEADER.                
002800* 17/11/97 JHT - SAMPLE WIDTH DEFAULTED TO 16 BIT WHEN ZERO, TO           
002900*                MATCH THE WSAUMET CHANGE OF THE SAME DATE.               
003000* 08/02/99 MRK - Y2K REVIEW. NO DATE FIELDS ON THIS FILE. NO              
003100*                CHANGE REQUIRED.                                         
003200* 30/04/02 DWC - UNREADABLE RECORD TEST ADDED (ZERO DURATION AND          
003300*                ZERO SAMPLE RATE TOGETHER), THESE WERE PRINTING          
003400*                A BOGUS ALL-ZERO LINE BEFORE THIS CHANGE.                
003500* 18/06/05 DWC - DROPPED THE COPY WSEMDIG PICKED UP HERE FROM THE         
003600*                EMLDGST WORKING STORAGE BY MISTAKE WHEN THIS             
003700*                PROGRAM WAS LAST COPIED FORWARD - NOTHING IN             
003800*                THIS PROGRAM EVER REFERENCED IT.                         
003900* 25/06/05 DWC - RUN TOTALS WERE ONLY GOING TO THE CONSOLE - THE          
004000*                READ/WRITTEN/SKIPPED LINE NOW ALSO WRITES TO             
004100*                AUDIO-REPORT-FILE AS THE REPORT'S TRAILING LINE,         
004200*                RAISED ON INTERNAL REVIEW OF THE RUN-TOTALS              
004300*                HANDLING.                                                
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT AUDIO-METRIC-FILE ASSIGN TO AUMETIN                           
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS FILE1-STATUS.                                     
005400     SELECT AUDIO-REPORT-FILE ASSIGN TO AURPTOUT                          
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS FILE2-STATUS.                                     
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*                                                                         
006100 FD  AUDIO-METRIC-FILE.                                                   
006200 COPY WSAUMET.                                                            
006300*                                                                         
006400 FD  AUDIO-REPORT-FILE.                                                   
006500 01  AUDIO-REPORT-LINE         PIC X(120).                                
006600*                                                                         
006700 WORKING-STORAGE SECTION.                                                 
006800*                                                                         
006900 77  WK-PROG-NAME          PIC X(14)   VALUE 'AUDRPT (1.03)'.             
007000*                                                                         
007100 01  WK-FILE-STATUSES.                                                    
007200     03  FILE1-STATUS          PIC X(02).                                 
007300     03  FILE2-STATUS          PIC X(02).                                 
007400     03  FILLER                PIC X(04).                                 
007500*                                                                         
007600 01  WK-SWITCHES.                                                         
007700     03  WK-EOF-SW             PIC X(01).                                 
007800         88  WK-EOF                      VALUE 'Y'.                       
007900     03  FILLER                PIC X(05).                                 
008000*                                                                         
008100*    DERIVED FIELDS FOR THE CURRENT RECORD.                               
008200 01  WK-DERIVED-FIELDS.                                                   
008300     03  WK-BITRATE            PIC 9(09)   COMP.                          
008400     03  WK-SAMPLE-WIDTH       PIC 9(02)   COMP.                          
008500     03  WK-SNR                PIC S9(05)V99.                             
008600*                                                                         
008700*    THIS GROUP AND ITS REDEFINE ARE ALSO USED TO BUILD THE               
008800*    DURATION AND SNR TEXT FOR THE STRING BELOW.                          
008900 01  WK-EDIT-FIELDS.                                                      
009000     03  WK-EDIT-DURATION      PIC ---,---9.99.                           
009100     03  WK-EDIT-BITRATE       PIC ---------9.                            
009200     03  WK-EDIT-SNR           PIC ---,---9.99.                           
009300     03  WK-EDIT-WIDTH         PIC Z9.                                    
009400 01  WK-EDIT-FIELDS-DUMP REDEFINES WK-EDIT-FIELDS.                        
009500     03  FILLER                PIC X(34).                                 
009600*                                                                         
009700 01  WK-RUN-TOTALS.                                                       
009800     03  WK-READ-CNT           PIC 9(05)   COMP.                          
009900     03  WK-WRITTEN-CNT        PIC 9(05)   COMP.                          
010000     03  WK-SKIPPED-CNT        PIC 9(05)   COMP.                          
010100     03  FILLER                PIC X(05).                                 
010200*                                                                         
010300 01  WK-DISPLAY-TOTALS.                                                   
010400     03  WK-DT-READ            PIC ZZZZ9.                                 
010500     03  WK-DT-WRITTEN         PIC ZZZZ9.                                 
010600     03  WK-DT-SKIPPED         PIC ZZZZ9.                                 
010700     03  FILLER                PIC X(05).                                 
010800*                                                                         
010900 01  WK-DISPLAY-LINE           PIC X(80).                                 
011000 01  WK-DISPLAY-LINE-BYTE REDEFINES WK-DISPLAY-LINE.                      
011100     03  WK-DL-CHAR            PIC X(01)   OCCURS 80.                     
011200*                                                                         
011300*    WORK FIELDS FOR THE E00 LOG10 SERIES EXPANSION - SEE THE             
011400*    REMARKS AT E00.                                                      
011500 01  WK-LOG-FIELDS.                                                       
011600     03  WK-LOG-ARG            PIC S9(09)V9(08).                          
011700     03  WK-LOG-MANT           PIC S9(09)V9(08).                          
011800     03  WK-LOG-CHAR           PIC S9(03)   COMP.                         
011900     03  WK-LOG-Y              PIC S9(02)V9(08).                          
012000     03  WK-LOG-Y2             PIC S9(02)V9(08).                          
012100     03  WK-LOG-TERM           PIC S9(02)V9(08).                          
012200     03  WK-LOG-SUM            PIC S9(03)V9(08).                          
012300     03  WK-LOG-N              PIC 9(03)   COMP.                          
012400     03  WK-LOG-DENOM          PIC 9(03)   COMP.                          
012500     03  WK-LN-MANT            PIC S9(03)V9(08).                          
012600     03  WK-LOG10-MANT         PIC S9(03)V9(08).                          
012700     03  WK-LOG10-RESULT       PIC S9(07)V9(08).                          
012800     03  FILLER                PIC X(10).                                 
012900*                                                                         
013000 01  WK-LN-10-CONSTANT         PIC S9V9(08) VALUE 2.30258509.             
013100 01  WK-LN-10-DUMP REDEFINES WK-LN-10-CONSTANT PIC X(09).                 
013200*                                                                         
013300 PROCEDURE DIVISION.                                                      
013400*                                                                         
013500 A00-MAIN-LINE.                                                           
013600     PERFORM B10-INITIALIZATION THRU B10-EXIT                             
013700     PERFORM C00-PROCESS-ONE-RECORD THRU C99-EXIT-PROCESS                 
013800         UNTIL WK-EOF                                                     
013900     PERFORM B20-TERMINATION THRU B20-EXIT                                
014000     STOP RUN.                                                            
014100*                                                                         
014200 B10-INITIALIZATION.                                                      
014300     MOVE ZERO TO WK-READ-CNT                                             
014400     MOVE ZERO TO WK-WRITTEN-CNT                                          
014500     MOVE ZERO TO WK-SKIPPED-CNT                                          
014600     OPEN INPUT AUDIO-METRIC-FILE                                         
014700     OPEN OUTPUT AUDIO-REPORT-FILE                                        
014800     MOVE SPACES TO AUDIO-REPORT-LINE                                     
014900     STRING 'FILE&&DURATION(S)&&BITRATE(BPS)&&SNR(DB)&&SAMPLE'            
015000         'WIDTH(BIT)' DELIMITED BY SIZE INTO AUDIO-REPORT-LINE            
015100     WRITE AUDIO-REPORT-LINE                                              
015200     MOVE 'N' TO WK-EOF-SW                                                
015300     READ AUDIO-METRIC-FILE                                               
015400         AT END MOVE 'Y' TO WK-EOF-SW                                     
015500     END-READ.                                                            
015600 B10-EXIT.                                                                
015700     EXIT.                                                                
015800*                                                                         
015900*    ONE PASS OF THIS PARAGRAPH DERIVES AND WRITES ONE RECORD, OR         
016000*    COUNTS IT AS SKIPPED WHEN IT IS THE UNREADABLE CASE.                 
016100 C00-PROCESS-ONE-RECORD.                                                  
016200     ADD 1 TO WK-READ-CNT                                                 
016300     IF AU-DURATION = ZERO AND AU-SAMPLE-RATE = ZERO                      
016400         ADD 1 TO WK-SKIPPED-CNT                                          
016500     ELSE                                                                 
016600         PERFORM D10-DERIVE-WIDTH THRU D10-EXIT                           
016700         PERFORM D00-DERIVE-BITRATE THRU D00-EXIT                         
016800         PERFORM D20-DERIVE-SNR THRU D20-EXIT                             
016900         PERFORM D30-WRITE-REPORT-LINE THRU D30-EXIT                      
017000         ADD 1 TO WK-WRITTEN-CNT                                          
017100     END-IF                                                               
017200     READ AUDIO-METRIC-FILE                                               
017300         AT END MOVE 'Y' TO WK-EOF-SW                                     
017400     END-READ.                                                            
017500 C99-EXIT-PROCESS.                                                        
017600     EXIT.                                                                
017700*                                                                         
017800 D00-DERIVE-BITRATE.                                                      
017900     IF AU-BITRATE > ZERO                                                 
018000         MOVE AU-BITRATE TO WK-BITRATE                                    
018100     ELSE                                                                 
018200         COMPUTE WK-BITRATE =                                             
018300             AU-SAMPLE-RATE * WK-SAMPLE-WIDTH * AU-CHANNELS               
018400     END-IF.                                                              
018500 D00-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800 D10-DERIVE-WIDTH.                                                        
018900     IF AU-BITS-SAMPLE = ZERO                                             
019000         MOVE 16 TO WK-SAMPLE-WIDTH                                       
019100     ELSE                                                                 
019200         MOVE AU-BITS-SAMPLE TO WK-SAMPLE-WIDTH                           
019300     END-IF.                                                              
019400 D10-EXIT.                                                                
019500     EXIT.                                                                
019600*                                                                         
019700 D20-DERIVE-SNR.                                                          
019800     IF AU-NOISE-PWR = ZERO                                               
019900         MOVE 100.00 TO WK-SNR                                            
020000     ELSE                                                                 
020100         COMPUTE WK-LOG-ARG ROUNDED =                                     
020200             AU-SIGNAL-PWR / AU-NOISE-PWR                                 
020300         PERFORM E00-COMPUTE-LOG10 THRU E00-EXIT                          
020400         COMPUTE WK-SNR ROUNDED = 10 * WK-LOG10-RESULT                    
020500     END-IF.                                                              
020600 D20-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 D30-WRITE-REPORT-LINE.                                                   
021000     MOVE AU-DURATION TO WK-EDIT-DURATION                                 
021100     MOVE WK-BITRATE TO WK-EDIT-BITRATE                                   
021200     MOVE WK-SNR TO WK-EDIT-SNR                                           
021300     MOVE WK-SAMPLE-WIDTH TO WK-EDIT-WIDTH                                
021400     MOVE SPACES TO AUDIO-REPORT-LINE                                     
021500     STRING AU-FILE-NAME DELIMITED BY SPACE                               
021600         '&&' DELIMITED BY SIZE                                           
021700         WK-EDIT-DURATION DELIMITED BY SIZE                               
021800         '&&' DELIMITED BY SIZE                                           
021900         WK-EDIT-BITRATE DELIMITED BY SIZE                                
022000         '&&' DELIMITED BY SIZE                                           
022100         WK-EDIT-SNR DELIMITED BY SIZE                                    
022200         '&&' DELIMITED BY SIZE                                           
022300         WK-EDIT-WIDTH DELIMITED BY SIZE                                  
022400         INTO AUDIO-REPORT-LINE                                           
022500     WRITE AUDIO-REPORT-LINE.                                             
022600 D30-EXIT.                                                                
022700     EXIT.                                                                
022800*                                                                         
022900*    HAND ROLLED LOG BASE 10, NEEDED BECAUSE THIS SHOP'S OLDER            
023000*    COMPILERS CARRY NO INTRINSIC FUNCTION LIBRARY.  THE ARGUMENT         
023100*    IS FIRST RANGE REDUCED TO A MANTISSA BETWEEN 1 AND 10 WITH A         
023200*    POWER-OF-TEN CHARACTERISTIC PULLED OFF SEPARATELY, THEN THE          
023300*    NATURAL LOG OF THE MANTISSA IS BUILT FROM THE SERIES                 
023400*    LN(M) = 2*(Y + Y**3/3 + Y**5/5 + ...) WHERE Y=(M-1)/(M+1),           
023500*    WHICH CONVERGES QUICKLY FOR M IN THAT RANGE.  LOG10 IS THEN          
023600*    LN(M)/LN(10) PLUS THE CHARACTERISTIC.                                
023700 E00-COMPUTE-LOG10.                                                       
023800     MOVE WK-LOG-ARG TO WK-LOG-MANT                                       
023900     MOVE ZERO TO WK-LOG-CHAR                                             
024000     PERFORM E10-REDUCE-DOWN THRU E10-EXIT                                
024100         UNTIL WK-LOG-MANT < 10                                           
024200     PERFORM E11-REDUCE-UP THRU E11-EXIT                                  
024300         UNTIL WK-LOG-MANT NOT < 1                                        
024400     COMPUTE WK-LOG-Y =                                                   
024500         (WK-LOG-MANT - 1) / (WK-LOG-MANT + 1)                            
024600     MOVE WK-LOG-Y TO WK-LOG-SUM                                          
024700     COMPUTE WK-LOG-Y2 = WK-LOG-Y * WK-LOG-Y                              
024800     MOVE WK-LOG-Y TO WK-LOG-TERM                                         
024900     MOVE 1 TO WK-LOG-DENOM                                               
025000     PERFORM E12-ADD-ONE-TERM THRU E12-EXIT                               
025100         VARYING WK-LOG-N FROM 1 BY 1 UNTIL WK-LOG-N > 30                 
025200     COMPUTE WK-LN-MANT = 2 * WK-LOG-SUM                                  
025300     COMPUTE WK-LOG10-MANT = WK-LN-MANT / WK-LN-10-CONSTANT               
025400     COMPUTE WK-LOG10-RESULT = WK-LOG-CHAR + WK-LOG10-MANT.               
025500 E00-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 E10-REDUCE-DOWN.                                                         
025900     COMPUTE WK-LOG-MANT = WK-LOG-MANT / 10                               
026000     ADD 1 TO WK-LOG-CHAR.                                                
026100 E10-EXIT.                                                                
026200     EXIT.                                                                
026300*                                                                         
026400 E11-REDUCE-UP.                                                           
026500     COMPUTE WK-LOG-MANT = WK-LOG-MANT * 10                               
026600     SUBTRACT 1 FROM WK-LOG-CHAR.                                         
026700 E11-EXIT.                                                                
026800     EXIT.                                                                
026900*                                                                         
027000*    ONE TERM OF THE SERIES - EXPONENT ADVANCES 3,5,7,... EACH            
027100*    TIME BY MULTIPLYING THE RUNNING TERM BY Y-SQUARED.                   
027200 E12-ADD-ONE-TERM.                                                        
027300     ADD 2 TO WK-LOG-DENOM                                                
027400     COMPUTE WK-LOG-TERM = WK-LOG-TERM * WK-LOG-Y2                        
027500     COMPUTE WK-LOG-SUM = WK-LOG-SUM                                      
027600         + (WK-LOG-TERM / WK-LOG-DENOM).                                  
027700 E12-EXIT.                                                                
027800     EXIT.                                                                
027900*                                                                         
028000 B20-TERMINATION.                                                         
028100     MOVE WK-READ-CNT TO WK-DT-READ                                       
028200     MOVE WK-WRITTEN-CNT TO WK-DT-WRITTEN                                 
028300     MOVE WK-SKIPPED-CNT TO WK-DT-SKIPPED                                 
028400     MOVE SPACES TO AUDIO-REPORT-LINE                                     
028500     STRING 'READ: ' WK-DT-READ ' WRITTEN: ' WK-DT-WRITTEN                
028600         ' SKIPPED: ' WK-DT-SKIPPED                                       
028700         DELIMITED BY SIZE INTO AUDIO-REPORT-LINE                         
028800     WRITE AUDIO-REPORT-LINE                                              
028900     CLOSE AUDIO-METRIC-FILE                                              
029000     CLOSE AUDIO-REPORT-FILE                                              
029100     DISPLAY 'AUDRPT - RUN COMPLETE'                                      
029200     MOVE SPACES TO WK-DISPLAY-LINE                                       
029300     STRING 'READ: ' WK-DT-READ ' WRITTEN: ' WK-DT-WRITTEN                
029400         ' SKIPPED: ' WK-DT-SKIPPED                                       
029500         DELIMITED BY SIZE INTO WK-DISPLAY-LINE                           
029600     DISPLAY WK-DISPLAY-LINE.                                             
029700 B20-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
