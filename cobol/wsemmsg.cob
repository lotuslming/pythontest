000100*******************************************                               
000200*                                          *                              
000300*  RECORD DEFINITION FOR MESSAGE SUMMARY  *                               
000400*           FILE                          *                               
000500*     USES MG-MSG-ID AS KEY               *                               
000600*******************************************                               
000700*  FILE SIZE 803 BYTES, PADDED TO 806 BY FILLER.                          
000800*                                                                         
000900* THESE FIELD DEFINITIONS CAME OVER FROM THE MAIL GATEWAY EXTRACT.        
001000*                                                                         
001100* 05/03/95 DWC - CREATED FOR THE MESSAGE-DIGEST BATCH.                    
001200* 22/08/98 JHT - MG-ATTACH-NAME TABLE WIDENED FROM 3 TO 5 OCCURS.         
001300* 14/02/99 MRK - Y2K: MG-DATE IS TEXT, NOT A DATE FIELD, NO CHG.          
001400*                                                                         
001500 01  MG-MESSAGE-RECORD.                                                   
001600     03  MG-MSG-ID             PIC 9(05).                                 
001700     03  MG-SENDER             PIC X(30).                                 
001800     03  MG-RECIPIENT          PIC X(30).                                 
001900     03  MG-DATE               PIC X(20).                                 
002000     03  MG-SUBJECT            PIC X(60).                                 
002100     03  MG-BODY-LEN           PIC 9(05).                                 
002200     03  MG-BODY               PIC X(500).                                
002300     03  MG-ATTACH-CNT         PIC 9(02).                                 
002400     03  MG-ATTACH-TABLE.                                                 
002500         05  MG-ATTACH-NAME    PIC X(30)   OCCURS 5.                      
002600     03  MG-STATUS             PIC X(01).                                 
002700     03  FILLER                PIC X(03).                                 
002800*                                                                         
