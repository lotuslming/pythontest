000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EMLDGST.                                                  
000300 AUTHOR.        D W CARTER.                                               
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  05/03/95.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   EMLDGST  -  MESSAGE DIGEST BATCH                             *        
001200*                                                                *        
001300*   READS THE MAIL GATEWAY EXTRACT AND PRINTS A DIGEST OF EACH   *        
001400*   WELL FORMED MESSAGE - HEADER BLOCK, BODY SPLIT INTO CHUNKS   *        
001500*   OF NO MORE THAN THE CHUNK LIMIT, AND THE ATTACHMENT LIST.    *        
001600*   MALFORMED MESSAGES ARE LOGGED AND SKIPPED.  THE CHUNK SPLIT  *        
001700*   PACKS WHOLE PARAGRAPHS (DELIMITED BY THE VERTICAL BAR THAT   *        
001800*   STANDS IN FOR A BLANK LINE ON THIS FIXED WIDTH RECORD) INTO  *        
001900*   A BUFFER GREEDILY, ONLY HARD SPLITTING A PARAGRAPH THAT IS   *        
002000*   ITSELF LONGER THAN THE CHUNK LIMIT.  EACH CHUNK IS PRINTED   *        
002100*   AS IT IS FLUSHED FROM THE BUFFER.                            *        
002200*                                                                *        
002300*****************************************************************         
002400*                                                                         
002500* CHANGE LOG.                                                             
002600* 05/03/95 DWC - CREATED FOR THE MESSAGE-DIGEST BATCH.                    
002700* 11/09/98 JHT - RAISED THE PARAGRAPH TABLE FROM 10 TO 20, LONG           
002800*                BODIES WERE TRUNCATING PARAGRAPHS ON THE MEDIA           
002900*                DESK (SEE WSEMDIG CHANGE OF THE SAME DATE).              
003000* 14/02/99 MRK - Y2K REVIEW. MG-DATE IS TEXT, NOT A DATE FIELD,           
003100*                PRINTED AS RECEIVED. NO CHANGE REQUIRED.                 
003200* 19/05/01 DWC - HARD SPLIT OF AN OVERLENGTH PARAGRAPH ADDED,             
003300*                A SINGLE 400 CHAR PARAGRAPH WITH NO BAR WAS              
003400*                ABENDING THE BUFFER MOVE BEFORE THIS CHANGE.             
003500* 25/06/05 DWC - RUN TOTALS WERE ONLY GOING TO THE CONSOLE - NOW          
003600*                ALSO WRITES A TOTAL/SUCCEEDED/FAILED LINE TO             
003700*                DIGEST-REPORT-FILE AS THE REPORT'S TRAILING              
003800*                LINE, TO MATCH AUDRPT'S SAME-DAY FIX.                    
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT MESSAGE-FILE ASSIGN TO EMMSGIN                                
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FILE1-STATUS.                                     
004900     SELECT DIGEST-REPORT-FILE ASSIGN TO EMDGSTOUT                        
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FILE2-STATUS.                                     
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*                                                                         
005600 FD  MESSAGE-FILE.                                                        
005700 COPY WSEMMSG.                                                            
005800*                                                                         
005900 FD  DIGEST-REPORT-FILE.                                                  
006000 01  DIGEST-REPORT-LINE        PIC X(120).                                
006100 01  DIGEST-REPORT-LINE-BYTE REDEFINES DIGEST-REPORT-LINE.                
006200     03  WK-DR-CHAR            PIC X(01)   OCCURS 120.                    
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500*                                                                         
006600 77  WK-PROG-NAME          PIC X(15)   VALUE 'EMLDGST (1.02)'.            
006700*                                                                         
006800 COPY WSEMDIG.                                                            
006900*                                                                         
007000 01  WK-FILE-STATUSES.                                                    
007100     03  FILE1-STATUS          PIC X(02).                                 
007200     03  FILE2-STATUS          PIC X(02).                                 
007300     03  FILLER                PIC X(04).                                 
007400*                                                                         
007500 01  WK-SWITCHES.                                                         
007600     03  WK-EOF-SW             PIC X(01).                                 
007700         88  WK-EOF                      VALUE 'Y'.                       
007800     03  FILLER                PIC X(05).                                 
007900*                                                                         
008000*    WORK AREA FOR THE UNSTRING PARAGRAPH SPLIT - A COPY OF THE           
008100*    BODY TEXT UP TO MG-BODY-LEN, REDEFINED SO THE UNSTRING CAN           
008200*    WALK IT WITH REFERENCE MODIFICATION.                                 
008300 01  WK-TEXT-AREA              PIC X(500).                                
008400 01  WK-TEXT-AREA-BYTE REDEFINES WK-TEXT-AREA.                            
008500     03  WK-TEXT-CHAR          PIC X(01)   OCCURS 500.                    
008600*                                                                         
008700*    LENGTH OF EACH PARAGRAPH FOUND BY THE UNSTRING LOOP, LINED           
008800*    UP WITH WD-PARA-TEXT IN WSEMDIG.                                     
008900 01  WK-PARA-LEN-TABLE.                                                   
009000     03  WK-PARA-LEN           PIC 9(03)   COMP    OCCURS 20.             
009100*                                                                         
009200 01  WK-WORK-FIELDS.                                                      
009300     03  WK-TEXT-LEN           PIC 9(03)   COMP.                          
009400     03  WK-PTR                PIC 9(03)   COMP.                          
009500     03  WK-CAND-LEN           PIC 9(03)   COMP.                          
009600     03  FILLER                PIC X(05).                                 
009700*                                                                         
009800 01  WK-RUN-TOTALS.                                                       
009900     03  WK-TOTAL-CNT          PIC 9(05)   COMP.                          
010000     03  WK-SUCCESS-CNT        PIC 9(05)   COMP.                          
010100     03  WK-FAILED-CNT         PIC 9(05)   COMP.                          
010200     03  FILLER                PIC X(05).                                 
010300*                                                                         
010400 01  WK-DISPLAY-TOTALS.                                                   
010500     03  WK-DT-TOTAL           PIC ZZZZ9.                                 
010600     03  WK-DT-SUCCESS         PIC ZZZZ9.                                 
010700     03  WK-DT-FAILED          PIC ZZZZ9.                                 
010800     03  FILLER                PIC X(05).                                 
010900 01  WK-DISPLAY-TOTALS-DUMP REDEFINES WK-DISPLAY-TOTALS.                  
011000     03  FILLER                PIC X(20).                                 
011100*                                                                         
011200 01  WK-EDIT-CHUNK-NO          PIC Z9.                                    
011300*                                                                         
011400 PROCEDURE DIVISION.                                                      
011500*                                                                         
011600 A00-MAIN-LINE.                                                           
011700     PERFORM B10-INITIALIZATION THRU B10-EXIT                             
011800     PERFORM C00-PROCESS-MESSAGE THRU C99-EXIT-PROCESS                    
011900         UNTIL WK-EOF                                                     
012000     PERFORM B20-TERMINATION THRU B20-EXIT                                
012100     STOP RUN.                                                            
012200*                                                                         
012300 B10-INITIALIZATION.                                                      
012400     MOVE ZERO TO WK-TOTAL-CNT                                            
012500     MOVE ZERO TO WK-SUCCESS-CNT                                          
012600     MOVE ZERO TO WK-FAILED-CNT                                           
012700     OPEN INPUT MESSAGE-FILE                                              
012800     OPEN OUTPUT DIGEST-REPORT-FILE                                       
012900     MOVE 'N' TO WK-EOF-SW                                                
013000     READ MESSAGE-FILE                                                    
013100         AT END MOVE 'Y' TO WK-EOF-SW                                     
013200     END-READ.                                                            
013300 B10-EXIT.                                                                
013400     EXIT.                                                                
013500*                                                                         
013600*    ONE PASS OF THIS PARAGRAPH DIGESTS OR REJECTS ONE MESSAGE.           
013700 C00-PROCESS-MESSAGE.                                                     
013800     ADD 1 TO WK-TOTAL-CNT                                                
013900     IF MG-STATUS = 'G'                                                   
014000         PERFORM D00-PRINT-HEADER THRU D00-EXIT                           
014100         PERFORM D10-SPLIT-BODY THRU D19-EXIT-SPLIT                       
014200         PERFORM D40-PRINT-ATTACHMENTS THRU D40-EXIT                      
014300         PERFORM D50-PRINT-SEPARATOR THRU D50-EXIT                        
014400         ADD 1 TO WK-SUCCESS-CNT                                          
014500     ELSE                                                                 
014600         PERFORM D60-PRINT-ERROR THRU D60-EXIT                            
014700         ADD 1 TO WK-FAILED-CNT                                           
014800     END-IF                                                               
014900     READ MESSAGE-FILE                                                    
015000         AT END MOVE 'Y' TO WK-EOF-SW                                     
015100     END-READ.                                                            
015200 C99-EXIT-PROCESS.                                                        
015300     EXIT.                                                                
015400*                                                                         
015500 D00-PRINT-HEADER.                                                        
015600     MOVE SPACES TO DIGEST-REPORT-LINE                                    
015700     STRING 'FROM: ' MG-SENDER DELIMITED BY SIZE                          
015800         INTO DIGEST-REPORT-LINE                                          
015900     WRITE DIGEST-REPORT-LINE                                             
016000     MOVE SPACES TO DIGEST-REPORT-LINE                                    
016100     STRING 'TO: ' MG-RECIPIENT DELIMITED BY SIZE                         
016200         INTO DIGEST-REPORT-LINE                                          
016300     WRITE DIGEST-REPORT-LINE                                             
016400     MOVE SPACES TO DIGEST-REPORT-LINE                                    
016500     STRING 'DATE: ' MG-DATE DELIMITED BY SIZE                            
016600         INTO DIGEST-REPORT-LINE                                          
016700     WRITE DIGEST-REPORT-LINE                                             
016800     MOVE SPACES TO DIGEST-REPORT-LINE                                    
016900     STRING 'SUBJECT: ' MG-SUBJECT DELIMITED BY SIZE                      
017000         INTO DIGEST-REPORT-LINE                                          
017100     WRITE DIGEST-REPORT-LINE.                                            
017200 D00-EXIT.                                                                
017300     EXIT.                                                                
017400*                                                                         
017500*    BREAKS MG-BODY INTO PARAGRAPHS ON THE BAR DELIMITER, PACKS           
017600*    THEM INTO CHUNKS, PRINTS EACH CHUNK AS IT IS FLUSHED, THEN           
017700*    PRINTS THE CHUNK COUNT LINE - SEE THE REMARKS AT THE TOP OF          
017800*    THIS PROGRAM FOR THE PACKING RULE.                                   
017900 D10-SPLIT-BODY.                                                          
018000     MOVE SPACES TO WK-TEXT-AREA                                          
018100     MOVE MG-BODY-LEN TO WK-TEXT-LEN                                      
018200     IF WK-TEXT-LEN > ZERO                                                
018300         MOVE MG-BODY (1:WK-TEXT-LEN)                                     
018400             TO WK-TEXT-AREA (1:WK-TEXT-LEN)                              
018500     END-IF                                                               
018600     MOVE ZERO TO WD-PARA-CNT                                             
018700     MOVE ZERO TO WD-CHUNK-CNT                                            
018800     MOVE ZERO TO WD-BUFFER-LEN                                           
018900     MOVE SPACES TO WD-CHUNK-BUFFER                                       
019000     IF WK-TEXT-LEN <= WD-CHUNK-LIMIT                                     
019100         MOVE 1 TO WD-PARA-CNT                                            
019200         MOVE WK-TEXT-LEN TO WK-PARA-LEN (1)                              
019300         MOVE WK-TEXT-AREA (1:WK-TEXT-LEN) TO WD-PARA-TEXT (1)            
019400     ELSE                                                                 
019500         PERFORM D11-UNSTRING-PARAGRAPHS THRU D11-EXIT                    
019600     END-IF                                                               
019700     PERFORM D20-PACK-ONE-PARAGRAPH THRU D20-EXIT                         
019800         VARYING WD-PARA-IDX FROM 1 BY 1                                  
019900         UNTIL WD-PARA-IDX > WD-PARA-CNT                                  
020000     IF WD-BUFFER-LEN > ZERO                                              
020100         PERFORM D25-FLUSH-BUFFER THRU D25-EXIT                           
020200     END-IF                                                               
020300     MOVE SPACES TO DIGEST-REPORT-LINE                                    
020400     MOVE WD-CHUNK-CNT TO WK-EDIT-CHUNK-NO                                
020500     STRING 'CHUNKS: ' WK-EDIT-CHUNK-NO DELIMITED BY SIZE                 
020600         INTO DIGEST-REPORT-LINE                                          
020700     WRITE DIGEST-REPORT-LINE.                                            
020800 D19-EXIT-SPLIT.                                                          
020900     EXIT.                                                                
021000*                                                                         
021100 D11-UNSTRING-PARAGRAPHS.                                                 
021200     MOVE 1 TO WK-PTR                                                     
021300     PERFORM D12-UNSTRING-ONE THRU D12-EXIT                               
021400         UNTIL WK-PTR > WK-TEXT-LEN.                                      
021500 D11-EXIT.                                                                
021600     EXIT.                                                                
021700*                                                                         
021800 D12-UNSTRING-ONE.                                                        
021900     ADD 1 TO WD-PARA-CNT                                                 
022000     UNSTRING WK-TEXT-AREA (1:WK-TEXT-LEN) DELIMITED BY '|'               
022100         INTO WD-PARA-TEXT (WD-PARA-CNT)                                  
022200         COUNT IN WK-PARA-LEN (WD-PARA-CNT)                               
022300         WITH POINTER WK-PTR                                              
022400     END-UNSTRING.                                                        
022500 D12-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800*    APPLIES THE GREEDY PACKING RULE TO ONE PARAGRAPH.                    
022900 D20-PACK-ONE-PARAGRAPH.                                                  
023000     IF WD-BUFFER-LEN = ZERO                                              
023100         COMPUTE WK-CAND-LEN = WK-PARA-LEN (WD-PARA-IDX)                  
023200     ELSE                                                                 
023300         COMPUTE WK-CAND-LEN =                                            
023400             WD-BUFFER-LEN + 1 + WK-PARA-LEN (WD-PARA-IDX)                
023500     END-IF                                                               
023600     IF WK-CAND-LEN <= WD-CHUNK-LIMIT                                     
023700         PERFORM D21-APPEND-TO-BUFFER THRU D21-EXIT                       
023800     ELSE                                                                 
023900         IF WD-BUFFER-LEN > ZERO                                          
024000             PERFORM D25-FLUSH-BUFFER THRU D25-EXIT                       
024100         END-IF                                                           
024200         IF WK-PARA-LEN (WD-PARA-IDX) > WD-CHUNK-LIMIT                    
024300             PERFORM D26-HARD-SPLIT THRU D26-EXIT                         
024400         ELSE                                                             
024500             MOVE WK-PARA-LEN (WD-PARA-IDX) TO WD-BUFFER-LEN              
024600             MOVE WD-PARA-TEXT (WD-PARA-IDX) (1:WD-BUFFER-LEN)            
024700                 TO WD-CHUNK-BUFFER (1:WD-BUFFER-LEN)                     
024800         END-IF                                                           
024900     END-IF.                                                              
025000 D20-EXIT.                                                                
025100     EXIT.                                                                
025200*                                                                         
025300 D21-APPEND-TO-BUFFER.                                                    
025400     IF WD-BUFFER-LEN > ZERO                                              
025500         ADD 1 TO WD-BUFFER-LEN                                           
025600         MOVE '|' TO WD-CHUNK-BUFFER (WD-BUFFER-LEN:1)                    
025700     END-IF                                                               
025800     MOVE WD-PARA-TEXT (WD-PARA-IDX) (1:WK-PARA-LEN (WD-PARA-IDX))        
025900         TO WD-CHUNK-BUFFER (WD-BUFFER-LEN + 1:WK-PARA-LEN                
026000             (WD-PARA-IDX))                                               
026100     ADD WK-PARA-LEN (WD-PARA-IDX) TO WD-BUFFER-LEN.                      
026200 D21-EXIT.                                                                
026300     EXIT.                                                                
026400*                                                                         
026500*    ONE PARAGRAPH LONGER THAN THE CHUNK LIMIT IS CUT INTO                
026600*    CONSECUTIVE CHUNK-LIMIT SIZED SLICES AND EACH FLUSHED IN             
026700*    TURN - THE BUFFER IS LEFT EMPTY AFTERWARDS.                          
026800 D26-HARD-SPLIT.                                                          
026900     MOVE 1 TO WD-SLICE-START                                             
027000     PERFORM D27-FLUSH-ONE-SLICE THRU D27-EXIT                            
027100         UNTIL WD-SLICE-START > WK-PARA-LEN (WD-PARA-IDX).                
027200 D26-EXIT.                                                                
027300     EXIT.                                                                
027400*                                                                         
027500 D27-FLUSH-ONE-SLICE.                                                     
027600     COMPUTE WD-SLICE-LEN =                                               
027700         WK-PARA-LEN (WD-PARA-IDX) - WD-SLICE-START + 1                   
027800     IF WD-SLICE-LEN > WD-CHUNK-LIMIT                                     
027900         MOVE WD-CHUNK-LIMIT TO WD-SLICE-LEN                              
028000     END-IF                                                               
028100     MOVE SPACES TO WD-CHUNK-BUFFER                                       
028200     MOVE WD-PARA-TEXT (WD-PARA-IDX)                                      
028300             (WD-SLICE-START:WD-SLICE-LEN)                                
028400         TO WD-CHUNK-BUFFER (1:WD-SLICE-LEN)                              
028500     MOVE WD-SLICE-LEN TO WD-BUFFER-LEN                                   
028600     PERFORM D25-FLUSH-BUFFER THRU D25-EXIT                               
028700     ADD WD-CHUNK-LIMIT TO WD-SLICE-START.                                
028800 D27-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100*    WRITES ONE CHUNK LINE FROM THE CURRENT BUFFER CONTENT AND            
029200*    THEN CLEARS THE BUFFER FOR THE NEXT PARAGRAPH OR SLICE.              
029300 D25-FLUSH-BUFFER.                                                        
029400     ADD 1 TO WD-CHUNK-CNT                                                
029500     MOVE SPACES TO DIGEST-REPORT-LINE                                    
029600     MOVE WD-CHUNK-CNT TO WK-EDIT-CHUNK-NO                                
029700     STRING 'CHUNK ' WK-EDIT-CHUNK-NO ': '                                
029800             WD-CHUNK-BUFFER (1:WD-BUFFER-LEN)                            
029900         DELIMITED BY SIZE                                                
030000         INTO DIGEST-REPORT-LINE                                          
030100     WRITE DIGEST-REPORT-LINE                                             
030200     MOVE ZERO TO WD-BUFFER-LEN                                           
030300     MOVE SPACES TO WD-CHUNK-BUFFER.                                      
030400 D25-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700 D40-PRINT-ATTACHMENTS.                                                   
030800     IF MG-ATTACH-CNT = ZERO                                              
030900         MOVE '(NO ATTACHMENTS)' TO DIGEST-REPORT-LINE                    
031000         WRITE DIGEST-REPORT-LINE                                         
031100     ELSE                                                                 
031200         PERFORM D41-PRINT-ONE-ATTACHMENT THRU D41-EXIT                   
031300             VARYING WD-PARA-IDX FROM 1 BY 1                              
031400             UNTIL WD-PARA-IDX > MG-ATTACH-CNT                            
031500     END-IF.                                                              
031600 D40-EXIT.                                                                
031700     EXIT.                                                                
031800*                                                                         
031900 D41-PRINT-ONE-ATTACHMENT.                                                
032000     MOVE SPACES TO DIGEST-REPORT-LINE                                    
032100     MOVE MG-ATTACH-NAME (WD-PARA-IDX) TO DIGEST-REPORT-LINE              
032200     WRITE DIGEST-REPORT-LINE.                                            
032300 D41-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 D50-PRINT-SEPARATOR.                                                     
032700     MOVE ALL '=' TO DIGEST-REPORT-LINE (1:60)                            
032800     MOVE SPACES TO DIGEST-REPORT-LINE (61:60)                            
032900     WRITE DIGEST-REPORT-LINE.                                            
033000 D50-EXIT.                                                                
033100     EXIT.                                                                
033200*                                                                         
033300 D60-PRINT-ERROR.                                                         
033400     MOVE SPACES TO DIGEST-REPORT-LINE                                    
033500     STRING 'MALFORMED MESSAGE ID ' MG-MSG-ID DELIMITED BY SIZE           
033600         INTO DIGEST-REPORT-LINE                                          
033700     WRITE DIGEST-REPORT-LINE.                                            
033800 D60-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100 B20-TERMINATION.                                                         
034200     MOVE WK-TOTAL-CNT TO WK-DT-TOTAL                                     
034300     MOVE WK-SUCCESS-CNT TO WK-DT-SUCCESS                                 
034400     MOVE WK-FAILED-CNT TO WK-DT-FAILED                                   
034500     MOVE SPACES TO DIGEST-REPORT-LINE                                    
034600     STRING 'TOTAL: ' WK-DT-TOTAL ' SUCCEEDED: ' WK-DT-SUCCESS            
034700         ' FAILED: ' WK-DT-FAILED                                         
034800         DELIMITED BY SIZE INTO DIGEST-REPORT-LINE                        
034900     WRITE DIGEST-REPORT-LINE                                             
035000     CLOSE MESSAGE-FILE                                                   
035100     CLOSE DIGEST-REPORT-FILE                                             
035200     DISPLAY 'EMLDGST - RUN COMPLETE'                                     
035300     DISPLAY 'TOTAL ' WK-DT-TOTAL                                         
035400     DISPLAY 'SUCCEEDED ' WK-DT-SUCCESS                                   
035500     DISPLAY 'FAILED ' WK-DT-FAILED.                                      
035600 B20-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
