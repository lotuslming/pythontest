000100*****************************************************                     
000200*                                                    *                    
000300*  WORKING STORAGE FOR THE 132 COL ROSTER PRINT LINE *                    
000400*     7 COLUMNS OF 18 CHARS PLUS SEPARATORS          *                    
000500*****************************************************                     
000600* 416 BYTES 12/09/91, WRITTEN AS 132 (SYSLST WIDTH).                      
000700*                                                                         
000800* 12/09/91 JHT - CREATED FOR THE CALENDAR PRINT (DRRGSTR).                
000850* 18/06/05 DWC - PR-TITLE-LINE WAS FILLER ONLY - NO ROOM TO               
000860*                HOLD THE TITLE TEXT.  ADDED PR-TL-TEXT SO                
000870*                THE MONTH TITLE PRINTS CENTERED OVER THE                 
000880*                GRID INSTEAD OF A BLANK LINE.                            
000900*                                                                         
001000 01  PR-ROSTER-PRINT-LINE.                                                
001100     03  PR-COLUMN             PIC X(18)   OCCURS 7.                      
001200*                                                                         
001300 01  PR-TITLE-LINE.                                                       
001310     03  FILLER                PIC X(56).                                 
001320     03  PR-TL-TEXT            PIC X(19).                                 
001330     03  FILLER                PIC X(57).                                 
001500*                                                                         
001600 01  PR-HEADING-LINE.                                                     
001700     03  PR-HEAD-COL           PIC X(18)   OCCURS 7.                      
001800*                                                                         
001900 01  PR-FOOTER-TOTALS-LINE.                                               
002000     03  FILLER                PIC X(16)   VALUE 'DAYS SCHEDULED: '.      
002100     03  PR-FT-DAYS            PIC ZZ9.                                   
002200     03  FILLER                PIC X(11)   VALUE ' WORKDAYS: '.           
002300     03  PR-FT-WORKDAYS        PIC ZZ9.                                   
002400     03  FILLER                PIC X(11)   VALUE ' HOLIDAYS: '.           
002500     03  PR-FT-HOLIDAYS        PIC ZZ9.                                   
002600     03  FILLER                PIC X(85).                                 
002700*                                                                         
002800 01  PR-STAFF-TOTALS-LINE.                                                
002900     03  FILLER                PIC X(06)   VALUE 'STAFF '.                
003000     03  PR-ST-NAME            PIC X(20).                                 
003100     03  FILLER                PIC X(10)   VALUE ' WORKDAYS '.            
003200     03  PR-ST-WORKDAYS        PIC ZZ9.                                   
003300     03  FILLER                PIC X(10)   VALUE ' HOLIDAYS '.            
003400     03  PR-ST-HOLIDAYS        PIC ZZ9.                                   
003500     03  FILLER                PIC X(07)   VALUE ' TOTAL '.               
003600     03  PR-ST-TOTAL           PIC ZZ9.                                   
003700     03  FILLER                PIC X(59).                                 
003800*                                                                         
