000100*******************************************                               
000200*                                          *                              
000300*  RUN PARAMETER BLOCK FOR THE DUTY       *                               
000400*     ROSTER SUITE - ACCEPTED AT SOJ      *                               
000500*     FROM SYSIN / THE CONSOLE            *                               
000600*******************************************                               
000700*                                                                         
000800* 14/06/84 VBC - CREATED.                                                 
000900* 03/11/92 JHT - ADDED RP-CURRENT-DATE FOR THE SWAP PROCESSOR.            
001000* 09/02/99 MRK - Y2K: RP-YEAR WIDENED FROM 9(02) TO 9(04).                
001100*                                                                         
001200 01  DR-RUN-PARAMETER-BLOCK.                                              
001300     03  RP-RUN-YEAR           PIC 9(04).                                 
001400     03  RP-RUN-MONTH          PIC 9(02).                                 
001500     03  RP-CURRENT-DATE       PIC 9(08).                                 
001600     03  RP-DAYS-IN-MONTH      PIC 9(02)   COMP.                          
001700     03  RP-LEAP-YEAR-SW       PIC X(01).                                 
001800         88  RP-IS-LEAP-YEAR             VALUE 'Y'.                       
001900         88  RP-NOT-LEAP-YEAR            VALUE 'N'.                       
002000     03  FILLER                PIC X(20).                                 
002100*                                                                         
