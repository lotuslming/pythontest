000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DRSWAP.                                                   
000300 AUTHOR.        J H TIERNEY.                                              
000400 INSTALLATION.  STAFF ROSTERING - MEDIA SERVICES DIVISION.                
000500 DATE-WRITTEN.  08/04/92.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*   DRSWAP  -  DUTY SWAP REQUEST PROCESSOR                      *         
001200*                                                                *        
001300*   READS THE DUTY SCHEDULE BUILT BY DRSKED INTO A TABLE, THEN   *        
001400*   APPLIES EACH SWAP REQUEST IN THE SWAP REQUEST FILE AGAINST   *        
001500*   IT IN TURN.  EACH REQUEST IS EDITED THROUGH A FIXED CASCADE  *        
001600*   OF CHECKS BEFORE ANY CHANGE IS MADE - THE FIRST CHECK THAT   *        
001700*   FAILS WINS AND THE REQUEST IS REJECTED WITH THAT REASON.     *        
001800*   THE UPDATED SCHEDULE AND A RESULT RECORD PER REQUEST ARE     *        
001900*   WRITTEN BACK OUT AT THE END OF THE RUN.                      *        
002000*                                                                *        
002100*****************************************************************         
002200*                                                                         
002300* CHANGE LOG.                                                             
002400* 08/04/92 JHT - CREATED FOR THE DUTY-SWAP WORKFLOW, TAKEN OVER           
002500*                FROM THE DUTY OFFICER'S MANUAL SWAP BOOK.                
002600* 21/05/96 DWC - RULE ADDED, A REQUESTER DUTY MAY ONLY BE                 
002700*                ACCEPTED ONCE IN A GIVEN RUN (DUTY ALREADY               
002800*                SWAPPED CHECK), FOLLOWING THE DOUBLE-BOOKING ON          
002900*                THE MAY BANK HOLIDAY WEEKEND.                            
003000* 14/02/99 MRK - Y2K REVIEW. RP-CURRENT-DATE IS ALREADY 4 DIGIT           
003100*                CENTURY, DATES COMPARE CORRECTLY. NO CHANGE.             
003200* 02/10/07 DWC - INVALID ACTION CODE NOW REPORTED SEPARATELY              
003300*                FROM THE EDIT CASCADE REASONS ABOVE IT.                  
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT SCHEDULE-FILE ASSIGN TO DRSKDUPD                              
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS FILE1-STATUS.                                     
004400     SELECT SWAP-REQUEST-FILE ASSIGN TO DRSWPIN                           
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS FILE2-STATUS.                                     
004700     SELECT SWAP-RESULT-FILE ASSIGN TO DRSWROUT                           
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FILE3-STATUS.                                     
005000*                                                                         
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300*                                                                         
005400 FD  SCHEDULE-FILE.                                                       
005500 COPY WSDRSKED.                                                           
005600*                                                                         
005700 FD  SWAP-REQUEST-FILE.                                                   
005800 COPY WSDRSWP.                                                            
005900*                                                                         
006000 FD  SWAP-RESULT-FILE.                                                    
006100 COPY WSDRSWR.                                                            
006200*                                                                         
006300 WORKING-STORAGE SECTION.                                                 
006400*                                                                         
006500 77  WK-PROG-NAME          PIC X(14)   VALUE 'DRSWAP (1.02)'.             
006600*                                                                         
006700 COPY WSDRPARM.                                                           
006800*                                                                         
006900 01  WK-FILE-STATUSES.                                                    
007000     03  FILE1-STATUS          PIC X(02).                                 
007100     03  FILE2-STATUS          PIC X(02).                                 
007200     03  FILE3-STATUS          PIC X(02).                                 
007300     03  FILLER                PIC X(04).                                 
007400*                                                                         
007500*    SCHEDULE HELD IN TABLE FOR THE RUN, RE-WRITTEN AT B20 IN THE         
007600*    SAME ORDER IT WAS READ - DRSKED ALREADY WROTE IT IN DATE             
007700*    ORDER SO NO RE-SORT IS NEEDED HERE.                                  
007800 01  WK-SCHEDULE-TABLE.                                                   
007900     03  WK-SC-ENTRY           OCCURS 500.                                
008000         05  WK-SC-DATE        PIC 9(08).                                 
008100         05  WK-SC-STAFF-ID    PIC 9(05).                                 
008200         05  WK-SC-STAFF-NAME  PIC X(20).                                 
008300         05  WK-SC-HOLIDAY-FLG PIC X(01).                                 
008400*                                                                         
008500*    DUMP VIEW OF THE SCHEDULE TABLE FOR THE ABEND CONSOLE.               
008600 01  WK-SCHEDULE-DUMP REDEFINES WK-SCHEDULE-TABLE.                        
008700     03  WK-SC-DUMP-LINE       PIC X(34)   OCCURS 500.                    
008800*                                                                         
008900*    ONE ENTRY LOGGED HERE PER ACCEPTED REQUEST, TESTED BY THE            
009000*    DUTY-ALREADY-SWAPPED CHECK (RULE F) FOR EVERY LATER REQUEST          
009100*    IN THE SAME RUN.                                                     
009200 01  WK-ACCEPTED-TABLE.                                                   
009300     03  WK-AC-ENTRY           OCCURS 500.                                
009400         05  WK-AC-REQ-DATE    PIC 9(08).                                 
009500         05  WK-AC-REQ-STAFF   PIC 9(05).                                 
009600         05  FILLER            PIC X(03).                                 
009700*                                                                         
009800*    A SECOND VIEW OF THE ACCEPTED TABLE, USED ONLY TO CLEAR THE          
009900*    WHOLE AREA IN ONE MOVE AT B10 RATHER THAN A LOOP OF ZEROES.          
010000 01  WK-ACCEPTED-CLEAR-STRING REDEFINES WK-ACCEPTED-TABLE                 
010100                               PIC X(8000).                               
010200*                                                                         
010300 01  WK-SWITCHES.                                                         
010400     03  WK-EOF-SW             PIC X(01).                                 
010500         88  WK-EOF                      VALUE 'Y'.                       
010600     03  WK-EDIT-FAIL-SW       PIC X(01).                                 
010700         88  WK-EDIT-FAILED              VALUE 'Y'.                       
010800     03  FILLER                PIC X(05).                                 
010900*                                                                         
011000 01  WK-WORK-COUNTERS.                                                    
011100     03  WK-SCHED-CNT          PIC 9(04)   COMP.                          
011200     03  WK-ACCEPTED-CNT       PIC 9(04)   COMP.                          
011300     03  WK-SUB                PIC 9(04)   COMP.                          
011400     03  WK-REQ-SUB            PIC 9(04)   COMP.                          
011500     03  WK-TGT-SUB            PIC 9(04)   COMP.                          
011600     03  WK-FIND-SUB           PIC 9(04)   COMP.                          
011700*                                                                         
011800*    WORK FIELDS FOR THE SCHEDULE-ENTRY SEARCH AND FOR HOLDING            
011900*    ONE SIDE OF THE PAIR WHILE THE SWAP-ACCEPT EXCHANGE RUNS.            
012000 01  WK-FIND-FIELDS.                                                      
012100     03  WK-FIND-DATE          PIC 9(08).                                 
012200     03  WK-FIND-STAFF         PIC 9(05).                                 
012300     03  WK-SWAP-HOLD-ID       PIC 9(05).                                 
012400     03  WK-SWAP-HOLD-NAME     PIC X(20).                                 
012500     03  FILLER                PIC X(05).                                 
012600*                                                                         
012700*    DIAGNOSTIC DUMP VIEW OF THE FIND/HOLD FIELDS ABOVE.                  
012800 01  WK-FIND-FIELDS-DUMP REDEFINES WK-FIND-FIELDS.                        
012900     03  FILLER                PIC X(43).                                 
013000*                                                                         
013100 01  WK-RUN-TOTALS.                                                       
013200     03  WK-READ-CNT           PIC 9(05)   COMP.                          
013300     03  WK-ACCEPT-CNT         PIC 9(05)   COMP.                          
013400     03  WK-REJECT-CNT         PIC 9(05)   COMP.                          
013500     03  WK-CANCEL-CNT         PIC 9(05)   COMP.                          
013600     03  WK-ERROR-CNT          PIC 9(05)   COMP.                          
013700     03  FILLER                PIC X(10).                                 
013800*                                                                         
013900 01  WK-DISPLAY-TOTALS.                                                   
014000     03  WK-DT-READ            PIC ZZZZ9.                                 
014100     03  WK-DT-ACCEPT          PIC ZZZZ9.                                 
014200     03  WK-DT-REJECT          PIC ZZZZ9.                                 
014300     03  WK-DT-CANCEL          PIC ZZZZ9.                                 
014400     03  WK-DT-ERROR           PIC ZZZZ9.                                 
014500     03  FILLER                PIC X(05).                                 
014600*                                                                         
014700 01  WK-DISPLAY-LINE           PIC X(80).                                 
014800*                                                                         
014900 PROCEDURE DIVISION.                                                      
015000*                                                                         
015100 A00-MAIN-LINE.                                                           
015200     PERFORM B10-INITIALIZATION THRU B10-EXIT                             
015300     PERFORM C00-PROCESS-ONE-REQUEST THRU C99-EXIT-PROCESS                
015400         UNTIL WK-EOF                                                     
015500     PERFORM B20-TERMINATION THRU B20-EXIT                                
015600     STOP RUN.                                                            
015700*                                                                         
015800*    LOADS THE SCHEDULE TABLE, CLEARS THE ACCEPTED TABLE, ACCEPTS         
015900*    THE RUN CURRENT DATE AND OPENS THE REQUEST/RESULT FILES.             
016000 B10-INITIALIZATION.                                                      
016100     MOVE ZERO TO WK-SCHED-CNT                                            
016200     MOVE ZERO TO WK-ACCEPTED-CNT                                         
016300     MOVE ZERO TO WK-READ-CNT                                             
016400     MOVE ZERO TO WK-ACCEPT-CNT                                           
016500     MOVE ZERO TO WK-REJECT-CNT                                           
016600     MOVE ZERO TO WK-CANCEL-CNT                                           
016700     MOVE ZERO TO WK-ERROR-CNT                                            
016800     MOVE SPACES TO WK-ACCEPTED-CLEAR-STRING                              
016900     DISPLAY 'DRSWAP - ENTER CURRENT DATE (CCYYMMDD) '                    
017000     ACCEPT RP-CURRENT-DATE FROM CONSOLE                                  
017100     OPEN I-O SCHEDULE-FILE                                               
017200     PERFORM B11-LOAD-SCHEDULE THRU B11-EXIT                              
017300     CLOSE SCHEDULE-FILE                                                  
017400     OPEN INPUT SWAP-REQUEST-FILE                                         
017500     OPEN OUTPUT SWAP-RESULT-FILE                                         
017600     MOVE 'N' TO WK-EOF-SW                                                
017700     READ SWAP-REQUEST-FILE                                               
017800         AT END MOVE 'Y' TO WK-EOF-SW                                     
017900     END-READ.                                                            
018000 B10-EXIT.                                                                
018100     EXIT.                                                                
018200*                                                                         
018300 B11-LOAD-SCHEDULE.                                                       
018400     MOVE 'N' TO WK-EOF-SW                                                
018500     READ SCHEDULE-FILE                                                   
018600         AT END MOVE 'Y' TO WK-EOF-SW                                     
018700     END-READ                                                             
018800     PERFORM B12-LOAD-ONE-ENTRY THRU B12-EXIT                             
018900         UNTIL WK-EOF                                                     
019000     MOVE 'N' TO WK-EOF-SW.                                               
019100 B11-EXIT.                                                                
019200     EXIT.                                                                
019300*                                                                         
019400 B12-LOAD-ONE-ENTRY.                                                      
019500     ADD 1 TO WK-SCHED-CNT                                                
019600     MOVE DS-DATE TO WK-SC-DATE (WK-SCHED-CNT)                            
019700     MOVE DS-STAFF-ID TO WK-SC-STAFF-ID (WK-SCHED-CNT)                    
019800     MOVE DS-STAFF-NAME TO WK-SC-STAFF-NAME (WK-SCHED-CNT)                
019900     MOVE DS-HOLIDAY-FLG TO WK-SC-HOLIDAY-FLG (WK-SCHED-CNT)              
020000     READ SCHEDULE-FILE                                                   
020100         AT END MOVE 'Y' TO WK-EOF-SW                                     
020200     END-READ.                                                            
020300 B12-EXIT.                                                                
020400     EXIT.                                                                
020500*                                                                         
020600*    ONE PASS OF THIS PARAGRAPH EDITS AND APPLIES ONE REQUEST.            
020700 C00-PROCESS-ONE-REQUEST.                                                 
020800     ADD 1 TO WK-READ-CNT                                                 
020900     MOVE SPACES TO SR-MESSAGE                                            
021000     MOVE SW-REQUEST-ID TO SR-REQUEST-ID                                  
021100     MOVE 'N' TO WK-EDIT-FAIL-SW                                          
021200     PERFORM D00-EDIT-REQUEST THRU D00-EXIT                               
021300     IF WK-EDIT-FAILED                                                    
021400         MOVE 'ERROR' TO SR-STATUS                                        
021500         ADD 1 TO WK-ERROR-CNT                                            
021600     ELSE                                                                 
021700         PERFORM E00-APPLY-ACTION THRU E00-EXIT                           
021800     END-IF                                                               
021900     WRITE DR-SWAP-RESULT-RECORD                                          
022000     READ SWAP-REQUEST-FILE                                               
022100         AT END MOVE 'Y' TO WK-EOF-SW                                     
022200     END-READ.                                                            
022300 C99-EXIT-PROCESS.                                                        
022400     EXIT.                                                                
022500*                                                                         
022600*    THE SIX STEP VALIDATION CASCADE FROM THE SWAP PROCEDURE -            
022700*    THE FIRST FAILURE SETS WK-EDIT-FAIL-SW AND STOPS THE CHAIN.          
022800 D00-EDIT-REQUEST.                                                        
022900     IF SW-REQ-DUTY-DATE < RP-CURRENT-DATE                                
023000         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
023100         MOVE 'CANNOT SWAP PAST DUTY' TO SR-MESSAGE                       
023200         GO TO D00-EXIT                                                   
023300     END-IF                                                               
023400     IF SW-TGT-DUTY-DATE < RP-CURRENT-DATE                                
023500         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
023600         MOVE 'CANNOT SWAP PAST DUTY' TO SR-MESSAGE                       
023700         GO TO D00-EXIT                                                   
023800     END-IF                                                               
023900     MOVE SW-REQ-DUTY-DATE TO WK-FIND-DATE                                
024000     MOVE SW-REQUESTER-ID TO WK-FIND-STAFF                                
024100     PERFORM D10-FIND-SCHEDULE-ENTRY THRU D10-EXIT                        
024200     MOVE WK-FIND-SUB TO WK-REQ-SUB                                       
024300     IF WK-REQ-SUB = ZERO                                                 
024400         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
024500         MOVE 'REQUESTER DUTY NOT FOUND' TO SR-MESSAGE                    
024600         GO TO D00-EXIT                                                   
024700     END-IF                                                               
024800     MOVE SW-TGT-DUTY-DATE TO WK-FIND-DATE                                
024900     MOVE SW-TARGET-ID TO WK-FIND-STAFF                                   
025000     PERFORM D10-FIND-SCHEDULE-ENTRY THRU D10-EXIT                        
025100     MOVE WK-FIND-SUB TO WK-TGT-SUB                                       
025200     IF WK-TGT-SUB = ZERO                                                 
025300         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
025400         MOVE 'TARGET DUTY NOT FOUND' TO SR-MESSAGE                       
025500         GO TO D00-EXIT                                                   
025600     END-IF                                                               
025700     IF SW-TARGET-ID = SW-REQUESTER-ID                                    
025800         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
025900         MOVE 'CANNOT SWAP WITH SELF' TO SR-MESSAGE                       
026000         GO TO D00-EXIT                                                   
026100     END-IF                                                               
026200     PERFORM D20-CHECK-ALREADY-SWAPPED THRU D20-EXIT                      
026300     IF WK-EDIT-FAILED                                                    
026400         MOVE 'DUTY ALREADY SWAPPED' TO SR-MESSAGE                        
026500     END-IF.                                                              
026600 D00-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900*    LINEAR SEARCH OF THE SCHEDULE TABLE FOR (DATE,STAFF-ID),             
027000*    RETURNS THE SUBSCRIPT FOUND OR ZERO WHEN NOT PRESENT.                
027100 D10-FIND-SCHEDULE-ENTRY.                                                 
027200     MOVE ZERO TO WK-FIND-SUB                                             
027300     PERFORM D11-COMPARE-ONE-ENTRY THRU D11-EXIT                          
027400         VARYING WK-SUB FROM 1 BY 1                                       
027500         UNTIL WK-SUB > WK-SCHED-CNT.                                     
027600 D10-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900 D11-COMPARE-ONE-ENTRY.                                                   
028000     IF WK-SC-DATE (WK-SUB) = WK-FIND-DATE                                
028100             AND WK-SC-STAFF-ID (WK-SUB) = WK-FIND-STAFF                  
028200         MOVE WK-SUB TO WK-FIND-SUB                                       
028300     END-IF.                                                              
028400 D11-EXIT.                                                                
028500     EXIT.                                                                
028600*                                                                         
028700*    RULE F - REJECTS A SECOND REQUEST AGAINST A REQUESTER DUTY           
028800*    ALREADY ACCEPTED EARLIER IN THIS RUN.                                
028900 D20-CHECK-ALREADY-SWAPPED.                                               
029000     MOVE 'N' TO WK-EDIT-FAIL-SW                                          
029100     PERFORM D21-COMPARE-ONE-ACCEPTED THRU D21-EXIT                       
029200         VARYING WK-SUB FROM 1 BY 1                                       
029300         UNTIL WK-SUB > WK-ACCEPTED-CNT.                                  
029400 D20-EXIT.                                                                
029500     EXIT.                                                                
029600*                                                                         
029700 D21-COMPARE-ONE-ACCEPTED.                                                
029800     IF WK-AC-REQ-DATE (WK-SUB) = SW-REQ-DUTY-DATE                        
029900             AND WK-AC-REQ-STAFF (WK-SUB) = SW-REQUESTER-ID               
030000         MOVE 'Y' TO WK-EDIT-FAIL-SW                                      
030100     END-IF.                                                              
030200 D21-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500*    APPLIES THE ACTION CODE TO A REQUEST THAT PASSED THE EDIT.           
030600 E00-APPLY-ACTION.                                                        
030700     IF SW-ACTION = 'A'                                                   
030800         MOVE WK-SC-STAFF-ID (WK-REQ-SUB) TO WK-SWAP-HOLD-ID              
030900         MOVE WK-SC-STAFF-NAME (WK-REQ-SUB) TO WK-SWAP-HOLD-NAME          
031000         MOVE WK-SC-STAFF-ID (WK-TGT-SUB)                                 
031100             TO WK-SC-STAFF-ID (WK-REQ-SUB)                               
031200         MOVE WK-SC-STAFF-NAME (WK-TGT-SUB)                               
031300             TO WK-SC-STAFF-NAME (WK-REQ-SUB)                             
031400         MOVE WK-SWAP-HOLD-ID TO WK-SC-STAFF-ID (WK-TGT-SUB)              
031500         MOVE WK-SWAP-HOLD-NAME TO WK-SC-STAFF-NAME (WK-TGT-SUB)          
031600         MOVE 'ACCEPTED' TO SR-STATUS                                     
031700         ADD 1 TO WK-ACCEPT-CNT                                           
031800         ADD 1 TO WK-ACCEPTED-CNT                                         
031900         MOVE SW-REQ-DUTY-DATE TO WK-AC-REQ-DATE (WK-ACCEPTED-CNT)        
032000         MOVE SW-REQUESTER-ID TO WK-AC-REQ-STAFF (WK-ACCEPTED-CNT)        
032100     ELSE                                                                 
032200         IF SW-ACTION = 'R'                                               
032300             MOVE 'REJECTED' TO SR-STATUS                                 
032400             ADD 1 TO WK-REJECT-CNT                                       
032500         ELSE                                                             
032600             IF SW-ACTION = 'C'                                           
032700                 MOVE 'CANCELLED' TO SR-STATUS                            
032800                 ADD 1 TO WK-CANCEL-CNT                                   
032900             ELSE                                                         
033000                 MOVE 'ERROR' TO SR-STATUS                                
033100                 MOVE 'INVALID ACTION' TO SR-MESSAGE                      
033200                 ADD 1 TO WK-ERROR-CNT                                    
033300             END-IF                                                       
033400         END-IF                                                           
033500     END-IF.                                                              
033600 E00-EXIT.                                                                
033700     EXIT.                                                                
033800*                                                                         
033900*    RE-WRITES THE (POSSIBLY UPDATED) SCHEDULE AND DISPLAYS THE           
034000*    RUN TOTALS.                                                          
034100 B20-TERMINATION.                                                         
034200     CLOSE SWAP-REQUEST-FILE                                              
034300     CLOSE SWAP-RESULT-FILE                                               
034400     OPEN OUTPUT SCHEDULE-FILE                                            
034500     PERFORM F00-WRITE-ONE-ENTRY THRU F00-EXIT                            
034600         VARYING WK-SUB FROM 1 BY 1                                       
034700         UNTIL WK-SUB > WK-SCHED-CNT                                      
034800     CLOSE SCHEDULE-FILE                                                  
034900     MOVE WK-READ-CNT TO WK-DT-READ                                       
035000     MOVE WK-ACCEPT-CNT TO WK-DT-ACCEPT                                   
035100     MOVE WK-REJECT-CNT TO WK-DT-REJECT                                   
035200     MOVE WK-CANCEL-CNT TO WK-DT-CANCEL                                   
035300     MOVE WK-ERROR-CNT TO WK-DT-ERROR                                     
035400     DISPLAY 'DRSWAP - RUN COMPLETE'                                      
035500     MOVE SPACES TO WK-DISPLAY-LINE                                       
035600     STRING 'READ: ' WK-DT-READ ' ACCEPTED: ' WK-DT-ACCEPT                
035700         ' REJECTED: ' WK-DT-REJECT ' CANCELLED: ' WK-DT-CANCEL           
035800         ' ERRORS: ' WK-DT-ERROR                                          
035900         DELIMITED BY SIZE INTO WK-DISPLAY-LINE                           
036000     DISPLAY WK-DISPLAY-LINE.                                             
036100 B20-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 F00-WRITE-ONE-ENTRY.                                                     
036500     MOVE WK-SC-DATE (WK-SUB) TO DS-DATE                                  
036600     MOVE WK-SC-STAFF-ID (WK-SUB) TO DS-STAFF-ID                          
036700     MOVE WK-SC-STAFF-NAME (WK-SUB) TO DS-STAFF-NAME                      
036800     MOVE WK-SC-HOLIDAY-FLG (WK-SUB) TO DS-HOLIDAY-FLG                    
036900     WRITE DR-DUTY-SCHEDULE-RECORD.                                       
037000 F00-EXIT.                                                                
037100     EXIT.                                                                
037200*                                                                         
